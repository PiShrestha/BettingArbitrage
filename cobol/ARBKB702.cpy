000100*----------------------------------------------------------------*
000200* BOOK......: ARBKB702.
000300* ANALISTA..: F5566778 - J.R. SILVEIRA
000400* AUTOR.....: F5566778 - J.R. SILVEIRA
000500* DATA......: 14.03.1987
000600* OBJETIVO..: Book de interface da sub-rotina ARBSB702 - motor
000700*             de analise de arbitragem (SUREBET) entre casas de
000800*             apostas. Contem a requisicao (cotacoes cruas lidas
000900*             do snapshot mais os parametros da rodada) e a
001000*             resposta (oportunidades de arbitragem encontradas,
001100*             com as apostas propostas por corredor e os totais
001200*             da rodada).
001300*----------------------------------------------------------------*
001400*------------------> HISTORICO DE MANUTENCAO <-------------------*
001500* VRS0001 14.03.1987 - F5566778 - IMPLANTACAO DO BOOK.
001600* VRS0002 02.09.1987 - F5566778 - AJUSTE DE TAMANHO DA FAIXA DE
001700*                       CORREDORES (DE 12 PARA 20 POR GRUPO).
001800* VRS0003 21.01.1988 - F1122334 - INCLUSAO DO CAMPO DE SEMENTE
001900*                       PARA A SIMULACAO.
002000* VRS0004 11.07.1989 - F1122334 - INCLUSAO DOS INDICADORES 88
002100*                       DE FAIXA VALIDA (QT-COTACOES-VLDO E
002200*                       QT-OPORT-VLDO).
002300* VRS0005 30.04.1991 - F5566778 - AMPLIACAO DO LIMITE DE
002400*                       COTACOES POR RODADA (DE 800 PARA 2000).
002500* VRS0006 19.11.1992 - F9988776 - INCLUSAO DOS CAMPOS DE
002600*                       ESTATISTICA DA SIMULACAO (MEDIA, DESVIO,
002700*                       PERCENTIS).
002800* VRS0007 05.06.1994 - F9988776 - INCLUSAO DO INDICADOR DE
002900*                       SHARPE AUSENTE (IN-TEM-SHARPE).
003000* VRS0008 23.02.1996 - F1122334 - REVISAO GERAL DOS NOMES DE
003100*                       CAMPO CONFORME PADRAO DA AREA.
003200* VRS0009 17.12.1998 - F5566778 - CHAMADO Y2K0231 - CAMPOS DE
003300*                       DATA/HORA DO SNAPSHOT TRATADOS COMO
003400*                       TEXTO (TX-SNAPSHOT), SEM COMPONENTE DE
003500*                       ANO NUMERICO NO BOOK - NADA A AJUSTAR.
003600* VRS0010 22.03.1999 - F5566778 - CHAMADO Y2K0231 - CONFIRMADO
003700*                       EM HOMOLOGACAO, SEM IMPACTO DE VIRADA
003800*                       DE SECULO NESTE BOOK.
003900* VRS0011 08.10.2001 - F9988776 - INCLUSAO DOS TOTAIS DE RODADA
004000*                       (03 ARBSB702-TOTAIS).
004100* VRS0012 14.05.2003 - F1122334 - INCLUSAO DO VALOR TOTAL
004200*                       ESPERADO NOS TOTAIS DE RODADA.
004300* VRS0013 09.08.2007 - F7744556 - CHAMADO RSK1187 - AMPLIACAO
004400*                       DO LIMITE DE GRUPOS (EVENTO+MERCADO) DE
004500*                       150 PARA 300 POR RODADA.
004600* VRS0014 26.02.2014 - F7744556 - CHAMADO RSK2290 - CORRECAO DE
004700*                       PICTURE DO CAMPO VL-SHARPE, QUE PODE
004800*                       FICAR EM BRANCO QUANDO NAO CALCULADO.
004900*----------------------------------------------------------------*
005000
005100 03  ARBSB702-ERRO.
005200     05  ARBSB702-SEQL-ERRO        PIC S9(09)        COMP-5.
005300     05  ARBSB702-TX-ERRO          PIC X(120).
005400
005500*----------------------------------------------------------------*
005600* REQUISICAO - PARAMETROS DA RODADA E COTACOES CRUAS DO SNAPSHOT
005700*----------------------------------------------------------------*
005800 03  ARBSB702-RQSC.
005900     05  ARBSB702-TX-SNAPSHOT      PIC X(20).
006000     05  ARBSB702-VL-BANCA         PIC S9(07)V99     COMP-3.
006100     05  ARBSB702-VL-EDGE-MIN      PIC S9(01)V9(06)  COMP-3.
006200     05  ARBSB702-QT-SIMULACOES-PRM
006300                                   PIC S9(05)        COMP-5.
006400     05  ARBSB702-NR-SEMENTE       PIC S9(09)        COMP-5.
006500     05  ARBSB702-QT-COTACOES      PIC S9(05)        COMP-5.
006600         88  ARBSB702-QT-COTACOES-VLDO
006700                                    VALUE +1 THRU +2000.
006800     05  ARBSB702-LS-COTACAO       OCCURS 2000 TIMES.
006900         07  ARBSB702-ID-EVENTO    PIC X(10).
007000         07  ARBSB702-NM-EVENTO    PIC X(30).
007100         07  ARBSB702-NM-MERCADO   PIC X(20).
007200         07  ARBSB702-CD-ESPORTE   PIC X(10).
007300         07  ARBSB702-CD-LIGA      PIC X(15).
007400         07  ARBSB702-ID-CORREDOR  PIC X(10).
007500         07  ARBSB702-NM-CORREDOR  PIC X(20).
007600         07  ARBSB702-ID-PROVEDOR  PIC X(10).
007700         07  ARBSB702-NM-PROVEDOR  PIC X(15).
007800         07  ARBSB702-VL-ODDS      PIC S9(03)V9(03)  COMP-3.
007900
008000*----------------------------------------------------------------*
008100* RESPOSTA - OPORTUNIDADES DE ARBITRAGEM ENCONTRADAS E TOTAIS
008200*----------------------------------------------------------------*
008300 03  ARBSB702-RPST.
008400     05  ARBSB702-QT-OPORT         PIC S9(05)        COMP-5.
008500         88  ARBSB702-QT-OPORT-VLDO                               VRS0013 
008600                                    VALUE +0 THRU +300.           VRS0013 
008700     05  ARBSB702-LS-OPORT         OCCURS 300 TIMES.
008800         07  ARBSB702-ID-EVENTO-OP      PIC X(10).
008900         07  ARBSB702-NM-EVENTO-OP      PIC X(30).
009000         07  ARBSB702-NM-MERCADO-OP     PIC X(20).
009100         07  ARBSB702-CD-ESPORTE-OP     PIC X(10).
009200         07  ARBSB702-CD-LIGA-OP        PIC X(15).
009300         07  ARBSB702-VL-SOMA-PROB      PIC S9(01)V9(06) COMP-3.
009400         07  ARBSB702-VL-FRACAO-LUCRO   PIC S9(01)V9(06) COMP-3.
009500         07  ARBSB702-VL-BANCA-OP       PIC S9(07)V99    COMP-3.
009600         07  ARBSB702-VL-VALOR-ESP      PIC S9(07)V99    COMP-3.
009700         07  ARBSB702-VL-DESVIO-PAD     PIC S9(07)V99    COMP-3.
009800         07  ARBSB702-VL-PROB-VITORIA   PIC S9(01)V9(06) COMP-3.
009900         07  ARBSB702-VL-KELLY          PIC S9(01)V9(06) COMP-3.
010000         07  ARBSB702-VL-VAR            PIC S9(07)V99    COMP-3.
010100         07  ARBSB702-IN-TEM-SHARPE     PIC X(01).                VRS0014 
010200             88  ARBSB702-TEM-SHARPE    VALUE 'S'.
010300         07  ARBSB702-VL-SHARPE         PIC S9(03)V9(04) COMP-3.  VRS0014 
010400         07  ARBSB702-QT-SIMULACOES     PIC S9(05)       COMP-5.
010500         07  ARBSB702-VL-SIM-MEDIA      PIC S9(07)V99    COMP-3.
010600         07  ARBSB702-VL-SIM-DESVIO     PIC S9(07)V99    COMP-3.
010700         07  ARBSB702-VL-SIM-P-POS      PIC S9(01)V9(06) COMP-3.
010800         07  ARBSB702-VL-SIM-PCTL5      PIC S9(07)V99    COMP-3.
010900         07  ARBSB702-VL-SIM-PCTL95     PIC S9(07)V99    COMP-3.
011000         07  ARBSB702-QT-CORREDORES-OP  PIC S9(04)       COMP-5.
011100             88  ARBSB702-QT-CORRED-OP-VLDO
011200                                    VALUE +2 THRU +20.
011300         07  ARBSB702-LS-APOSTA    OCCURS 20 TIMES.
011400             09  ARBSB702-NM-CORREDOR-AP   PIC X(20).
011500             09  ARBSB702-ID-PROVEDOR-AP   PIC X(10).
011600             09  ARBSB702-NM-PROVEDOR-AP   PIC X(15).
011700             09  ARBSB702-VL-ODDS-AP       PIC S9(03)V9(03)
011800                                                           COMP-3.
011900             09  ARBSB702-VL-FRACAO-AP     PIC S9(01)V9(06)
012000                                                           COMP-3.
012100             09  ARBSB702-VL-VALOR-AP      PIC S9(07)V99 COMP-3.
012200             09  ARBSB702-VL-PAGAMENTO-AP  PIC S9(07)V99 COMP-3.
012300
012400     05  ARBSB702-TOTAIS.
012500         07  ARBSB702-QT-COTACOES-LIDAS    PIC S9(07)   COMP-5.
012600         07  ARBSB702-QT-COTACOES-DEDUP    PIC S9(07)   COMP-5.
012700         07  ARBSB702-QT-GRUPOS-EXAM       PIC S9(05)   COMP-5.
012800         07  ARBSB702-QT-GRUPOS-1-CORR     PIC S9(05)   COMP-5.
012900         07  ARBSB702-QT-GRUPOS-SEM-ARB    PIC S9(05)   COMP-5.
013000         07  ARBSB702-QT-GRUPOS-ABXO-EDGE  PIC S9(05)   COMP-5.
013100         07  ARBSB702-VL-TOTAL-APOSTADO    PIC S9(09)V99
013200                                                           COMP-3.
013300         07  ARBSB702-VL-TOTAL-VALOR-ESP   PIC S9(09)V99
013400                                                           COMP-3.
013500
013600 03  FILLER                       PIC X(04) VALUE SPACES.
