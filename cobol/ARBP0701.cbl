000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBP0701.
000300* ANALISTA..: F5566778 - J.R. SILVEIRA
000400* AUTOR.....: F5566778 - J.R. SILVEIRA
000500* DATA......: 14.03.1987
000600* OBJETIVO..: Driver batch da analise de arbitragem (SUREBET) -
000700*             le o arquivo de controle e o snapshot de cotacoes,
000800*             chama o motor ARBSB702, grava os arquivos de
000900*             oportunidades e apostas, e imprime o relatorio da
001000*             rodada.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300*------------------> HISTORICO DE MANUTENCAO <-------------------*
001400* VRS0001 14.03.1987 - F5566778 - IMPLANTACAO DO PROGRAMA.
001500* VRS0002 02.09.1987 - F5566778 - AJUSTE DE TAMANHO DA FAIXA DE
001600*                       CORREDORES (DE 12 PARA 20 POR GRUPO).
001700* VRS0003 30.04.1991 - F5566778 - AMPLIACAO DO LIMITE DE
001800*                       COTACOES POR RODADA (DE 800 PARA 2000).
001900* VRS0004 23.02.1996 - F1122334 - REVISAO GERAL DOS NOMES DE
002000*                       CAMPO CONFORME PADRAO DA AREA.
002100* VRS0005 17.12.1998 - F5566778 - CHAMADO Y2K0231 - CAMPO DE
002200*                       SNAPSHOT TRATADO COMO TEXTO, SEM
002300*                       COMPONENTE DE ANO NUMERICO - NADA A
002400*                       AJUSTAR NESTE PROGRAMA.
002500* VRS0006 22.03.1999 - F5566778 - CHAMADO Y2K0231 - CONFIRMADO
002600*                       EM HOMOLOGACAO.
002700* VRS0007 09.08.2007 - F7744556 - CHAMADO RSK1187 - AMPLIACAO
002800*                       DO LIMITE DE GRUPOS DE 150 PARA 300.
002900* VRS0008 26.02.2014 - F7744556 - CHAMADO RSK2290 - INCLUSAO DO
003000*                       ARQUIVO DE APOSTAS (STAKES) SEPARADO DO
003100*                       ARQUIVO DE OPORTUNIDADES.
003200* VRS0009 11.06.2019 - F9988776 - CHAMADO RSK3355 - INCLUSAO DAS
003300*                       LINHAS DE TOTAL POR OPORTUNIDADE E DE
003400*                       TOTAL GERAL NO RELATORIO IMPRESSO.
003500*----------------------------------------------------------------*
003510* VRS0010 28.11.2016 - F9988776 - CHAMADO RSK2558 - RETIRADOS O
003520*                       MNEMONICO C01/TOPO-PAGINA E O SWITCH
003530*                       UPSI-0/DEPURACAO-LIGADA DO SPECIAL-NAMES -
003540*                       RECURSOS QUE NENHUM PROGRAMA DA AREA USA.
003550*                       O SALTO DE PAGINA DO CABECALHO PASSA A SER
003560*                       POR AFTER ADVANCING PAGE E OS DISPLAYS DE
003570*                       DIAGNOSTICO CONDICIONADOS POR DEPURACAO-
003580*                       LIGADA FORAM ELIMINADOS.
003590*----------------------------------------------------------------*
003600
003700*----------------------------------------------------------------*
003800 IDENTIFICATION DIVISION.
003900*----------------------------------------------------------------*
004000 PROGRAM-ID. ARBP0701.
004100 AUTHOR. J.R. SILVEIRA.
004200 INSTALLATION. GERENCIA DE RISCO - MESA DE APOSTAS.
004300 DATE-WRITTEN. 14.03.1987.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO - GERENCIA DE RISCO.
004600
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900*----------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CONTROLE
005900            ASSIGN TO UT-S-CONTROLE
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-CONTROLE.
006200
006300     SELECT COTACOES
006400            ASSIGN TO UT-S-COTACOES
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-COTACOES.
006700
006800     SELECT OPORTUNIDADES
006900            ASSIGN TO UT-S-OPORTUN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-OPORTUN.
007200
007300     SELECT APOSTAS                                               VRS0008 
007400            ASSIGN TO UT-S-APOSTAS
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS FS-APOSTAS.
007700
007800     SELECT RELATORIO
007900            ASSIGN TO UT-S-RELATO
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-RELATO.
008200
008300*----------------------------------------------------------------*
008400 DATA DIVISION.
008500*----------------------------------------------------------------*
008600 FILE SECTION.
008700
008800*----------------------------------------------------------------*
008900* ARQUIVO DE CONTROLE DA RODADA - 1 REGISTRO, PARAMETROS
009000*----------------------------------------------------------------*
009100 FD  CONTROLE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 80 CHARACTERS.
009400
009500 01  CONTROLE-REGISTRO.
009600     05  CTL-TX-SNAPSHOT          PIC X(20).
009700     05  CTL-VL-BANCA             PIC 9(07)V99.
009800     05  CTL-VL-EDGE-MIN          PIC 9V9(06).
009900     05  CTL-QT-SIMULACOES        PIC 9(05).
010000     05  CTL-NR-SEMENTE           PIC 9(09).
010100     05  FILLER                    PIC X(30).
010200
010300*----------------------------------------------------------------*
010400* ARQUIVO DE COTACOES DO SNAPSHOT - SEM ORDEM GARANTIDA
010500*----------------------------------------------------------------*
010600 FD  COTACOES
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 150 CHARACTERS.
010900
011000 01  COTACOES-REGISTRO.
011100     05  COT-ID-EVENTO            PIC X(10).
011200     05  COT-NM-EVENTO            PIC X(30).
011300     05  COT-NM-MERCADO           PIC X(20).
011400     05  COT-CD-ESPORTE           PIC X(10).
011500     05  COT-CD-LIGA              PIC X(15).
011600     05  COT-ID-CORREDOR          PIC X(10).
011700     05  COT-NM-CORREDOR          PIC X(20).
011800     05  COT-ID-PROVEDOR          PIC X(10).
011900     05  COT-NM-PROVEDOR          PIC X(15).
012000     05  COT-VL-ODDS              PIC 9(03)V9(03).
012100     05  FILLER                    PIC X(04).
012200
012300*----------------------------------------------------------------*
012400* ARQUIVO DE OPORTUNIDADES ENCONTRADAS NA RODADA - SAIDA,
012500* ORDENADO PELA FRACAO DE LUCRO DESCENDENTE
012600*----------------------------------------------------------------*
012700 FD  OPORTUNIDADES
012800     RECORDING MODE IS F
012900     RECORD CONTAINS 200 CHARACTERS.
013000
013100 01  OPORTUNIDADES-REGISTRO.
013200     05  OPO-ID-EVENTO            PIC X(10).
013300     05  OPO-NM-EVENTO            PIC X(30).
013400     05  OPO-NM-MERCADO           PIC X(20).
013500     05  OPO-CD-ESPORTE           PIC X(10).
013600     05  OPO-CD-LIGA              PIC X(15).
013700     05  OPO-VL-SOMA-PROB         PIC 9V9(06).
013800     05  OPO-VL-FRACAO-LUCRO      PIC 9V9(06).
013900     05  OPO-VL-BANCA             PIC 9(07)V99    COMP-3.
014000     05  OPO-VL-VALOR-ESP         PIC S9(07)V99   COMP-3.
014100     05  OPO-VL-DESVIO-PAD        PIC 9(07)V99    COMP-3.
014200     05  OPO-VL-PROB-VITORIA      PIC 9V9(06).
014300     05  OPO-VL-KELLY             PIC 9V9(06).
014400     05  OPO-VL-VAR               PIC S9(07)V99   COMP-3.
014500     05  OPO-VL-SHARPE            PIC X(07).
014600     05  OPO-QT-SIMULACOES        PIC 9(05).
014700     05  OPO-VL-SIM-MEDIA         PIC S9(07)V99   COMP-3.
014800     05  OPO-VL-SIM-DESVIO        PIC 9(07)V99    COMP-3.
014900     05  OPO-VL-SIM-P-POS         PIC 9V9(06).
015000     05  OPO-VL-SIM-PCTL5         PIC S9(07)V99   COMP-3.
015100     05  OPO-VL-SIM-PCTL95        PIC S9(07)V99   COMP-3.
015200     05  FILLER                    PIC X(28).
015300
015400*----------------------------------------------------------------*
015500* ARQUIVO DE APOSTAS POR CORREDOR - SAIDA, AGRUPADO SOB A SUA
015600* OPORTUNIDADE, NA MESMA ORDEM DO ARQUIVO DE OPORTUNIDADES
015700*----------------------------------------------------------------*
015800 FD  APOSTAS                                                      VRS0008 
015900     RECORDING MODE IS F
016000     RECORD CONTAINS 120 CHARACTERS.
016100
016200 01  APOSTAS-REGISTRO.
016300     05  APT-ID-EVENTO            PIC X(10).
016400     05  APT-NM-MERCADO           PIC X(20).
016500     05  APT-NM-CORREDOR          PIC X(20).
016600     05  APT-ID-PROVEDOR          PIC X(10).
016700     05  APT-NM-PROVEDOR          PIC X(15).
016800     05  APT-VL-ODDS              PIC 9(03)V9(03).
016900     05  APT-VL-FRACAO            PIC 9V9(06).
017000     05  APT-VL-VALOR             PIC 9(07)V99.
017100     05  APT-VL-PAGAMENTO         PIC 9(07)V99.
017200     05  FILLER                    PIC X(14).
017300
017400*----------------------------------------------------------------*
017500* ARQUIVO DO RELATORIO IMPRESSO - 132 COLUNAS
017600*----------------------------------------------------------------*
017700 FD  RELATORIO
017800     RECORDING MODE IS F
017900     RECORD CONTAINS 132 CHARACTERS.
018000
018100 01  RELATORIO-REGISTRO           PIC X(132).
018200
018300*----------------------------------------------------------------*
018400 WORKING-STORAGE SECTION.
018500*----------------------------------------------------------------*
018600 77  CTE-PROG                     PIC X(18) VALUE
018700                                              '*** ARBP0701 ***'.
018800 77  CTE-VERS                     PIC X(06) VALUE 'VRS010'.
018900 77  CTE-ARBSB702                 PIC X(08) VALUE 'ARBSB702'.
019000 77  WS-MAX-COTACOES              PIC S9(05) COMP-5 VALUE +2000.
019100
019200 01  GRP-FILE-STATUS.
019300     03  FS-CONTROLE              PIC X(02) VALUE '00'.
019400     03  FS-COTACOES              PIC X(02) VALUE '00'.
019500     03  FS-OPORTUN               PIC X(02) VALUE '00'.
019600     03  FS-APOSTAS               PIC X(02) VALUE '00'.
019700     03  FS-RELATO                PIC X(02) VALUE '00'.
019800     03  FILLER                   PIC X(04) VALUE SPACES.
019900
020000 01  GRP-CTL-LS.
020100     03  IN-FIM-COTACOES          PIC X(01).
020200         88  FIM-COTACOES                VALUE 'S'.
020300     03  IC-OPO                   PIC S9(05) COMP-5.
020400     03  IC-COR                   PIC S9(04) COMP-5.
020500     03  IC-LIN                   PIC S9(02) COMP-5.
020600     03  WK-VL-SHARPE-DSP         PIC S9(03)V9(04).
020700     03  FILLER                   PIC X(04).
020800
020900*----------------------------------------------------------------*
021000* Tabelas de mensagens fixas, na mesma linha das tabelas de
021100* rotulos do motor ARBSB702 - VALUE/REDEFINES em vez de tabela
021200* carregada, pois sao poucos valores e nao mudam em producao
021300*----------------------------------------------------------------*
021400 01  TABELA-STATUS-ARQUIVO.
021500     03  FILLER                   PIC X(30)
021600                    VALUE 'ABERTURA OK'.
021700     03  FILLER                   PIC X(30)
021800                    VALUE 'FIM DE ARQUIVO'.
021900     03  FILLER                   PIC X(30)
022000                    VALUE 'ARQUIVO NAO ENCONTRADO'.
022100     03  FILLER                   PIC X(30)
022200                    VALUE 'ERRO DE LEITURA/GRAVACAO'.
022300
022400 01  FILLER REDEFINES TABELA-STATUS-ARQUIVO.
022500     03  TAB-STATUS-ARQUIVO       OCCURS 4 TIMES PIC X(30).
022600
022700 01  TABELA-FASE-RODADA.
022800     03  FILLER                   PIC X(20)
022900                    VALUE 'ABERTURA DE ARQUIVO'.
023000     03  FILLER                   PIC X(20)
023100                    VALUE 'LEITURA DE CONTROLE'.
023200     03  FILLER                   PIC X(20)
023300                    VALUE 'LEITURA DE COTACOES'.
023400     03  FILLER                   PIC X(20)
023500                    VALUE 'CHAMADA AO MOTOR'.
023600     03  FILLER                   PIC X(20)
023700                    VALUE 'GRAVACAO DE SAIDAS'.
023800     03  FILLER                   PIC X(20)
023900                    VALUE 'IMPRESSAO DO RELATORIO'.
024000
024100 01  FILLER REDEFINES TABELA-FASE-RODADA.
024200     03  TAB-FASE-RODADA          OCCURS 6 TIMES PIC X(20).
024300
024400 01  TABELA-COD-RETORNO.
024500     03  FILLER                   PIC X(40)
024600                    VALUE 'RODADA CONCLUIDA SEM ERRO'.
024700     03  FILLER                   PIC X(40)
024800                    VALUE 'ERRO AO ABRIR ARQUIVO DE CONTROLE'.
024900     03  FILLER                   PIC X(40)
025000                    VALUE 'ARQUIVO DE CONTROLE VAZIO'.
025100     03  FILLER                   PIC X(40)
025200                    VALUE 'ERRO RETORNADO PELO MOTOR ARBSB702'.
025300
025400 01  FILLER REDEFINES TABELA-COD-RETORNO.
025500     03  TAB-COD-RETORNO          OCCURS 4 TIMES PIC X(40).
025600
025700*----------------------------------------------------------------*
025800* Linhas de impressao do relatorio - edicao na mesma familia
025900* DSP- usada pelos programas da area para apresentacao
026000*----------------------------------------------------------------*
026100 01  LIN-CABECALHO-1.
026200     05  FILLER                   PIC X(01) VALUE SPACE.
026300     05  FILLER                   PIC X(40) VALUE
026400                 'RELATORIO DE ANALISE DE ARBITRAGEM'.
026500     05  FILLER                   PIC X(91) VALUE SPACES.
026600
026700 01  LIN-CABECALHO-2.
026800     05  FILLER                   PIC X(01) VALUE SPACE.
026900     05  FILLER                   PIC X(11) VALUE 'SNAPSHOT: '.
027000     05  DSP-TX-SNAPSHOT          PIC X(20).
027100     05  FILLER                   PIC X(04) VALUE SPACES.
027200     05  FILLER                   PIC X(07) VALUE 'BANCA: '.
027300     05  DSP-VL-BANCA             PIC Z,ZZZ,ZZ9.99.
027400     05  FILLER                   PIC X(04) VALUE SPACES.
027500     05  FILLER                   PIC X(10) VALUE 'EDGE MIN: '.
027600     05  DSP-VL-EDGE-MIN          PIC 0.999999.
027700     05  FILLER                   PIC X(04) VALUE SPACES.
027800     05  FILLER                   PIC X(14) VALUE
027900                                              'SIMULACOES: '.
028000     05  DSP-QT-SIMULACOES        PIC ZZ,ZZ9.
028100     05  FILLER                   PIC X(46) VALUE SPACES.
028200
028300 01  LIN-OPORT-CABEC.
028400     05  FILLER                   PIC X(01) VALUE SPACE.
028500     05  FILLER                   PIC X(11) VALUE 'EVENTO....: '.
028600     05  DSP-ID-EVENTO-OP         PIC X(10).
028700     05  FILLER                   PIC X(01) VALUE SPACE.
028800     05  DSP-NM-EVENTO-OP         PIC X(30).
028900     05  FILLER                   PIC X(01) VALUE SPACE.
029000     05  DSP-NM-MERCADO-OP        PIC X(20).
029100     05  FILLER                   PIC X(02) VALUE SPACES.
029200     05  FILLER                   PIC X(09) VALUE 'SOMA PI: '.
029300     05  DSP-VL-SOMA-PROB         PIC 0.999999.
029400     05  FILLER                   PIC X(02) VALUE SPACES.
029500     05  FILLER                   PIC X(09) VALUE 'LUCRO%: '.
029600     05  DSP-VL-FRACAO-PCT        PIC ZZ9.99.
029700     05  FILLER                   PIC X(08) VALUE SPACES.
029800
029900 01  LIN-APOSTA-DET.
030000     05  FILLER                   PIC X(03) VALUE SPACES.
030100     05  DSP-NM-CORREDOR-AP       PIC X(20).
030200     05  FILLER                   PIC X(01) VALUE SPACE.
030300     05  DSP-NM-PROVEDOR-AP       PIC X(15).
030400     05  FILLER                   PIC X(01) VALUE SPACE.
030500     05  DSP-VL-ODDS-AP           PIC ZZ9.999.
030600     05  FILLER                   PIC X(02) VALUE SPACES.
030700     05  DSP-VL-FRACAO-AP         PIC 0.999999.
030800     05  FILLER                   PIC X(02) VALUE SPACES.
030900     05  DSP-VL-VALOR-AP          PIC Z,ZZZ,ZZ9.99.
031000     05  FILLER                   PIC X(02) VALUE SPACES.
031100     05  DSP-VL-PAGAMENTO-AP      PIC Z,ZZZ,ZZ9.99.
031200     05  FILLER                   PIC X(27) VALUE SPACES.
031300
031400 01  LIN-OPORT-TOTAL.
031500     05  FILLER                   PIC X(03) VALUE SPACES.
031600     05  FILLER                   PIC X(09) VALUE 'APOSTADO '.
031700     05  DSP-VL-TOTAL-OP          PIC Z,ZZZ,ZZ9.99.
031800     05  FILLER                   PIC X(02) VALUE SPACES.
031900     05  FILLER                   PIC X(05) VALUE 'E.V. '.
032000     05  DSP-VL-ESPERADO-OP       PIC Z,ZZZ,ZZ9.99-.
032100     05  FILLER                   PIC X(02) VALUE SPACES.
032200     05  FILLER                   PIC X(08) VALUE 'P.VIT. '.
032300     05  DSP-VL-PROB-VIT-OP       PIC 0.999999.
032400     05  FILLER                   PIC X(02) VALUE SPACES.
032500     05  FILLER                   PIC X(07) VALUE 'KELLY '.
032600     05  DSP-VL-KELLY-OP          PIC 0.999999.
032700     05  FILLER                   PIC X(02) VALUE SPACES.
032800     05  FILLER                   PIC X(06) VALUE 'VAR '.
032900     05  DSP-VL-VAR-OP            PIC Z,ZZZ,ZZ9.99-.
033000     05  FILLER                   PIC X(02) VALUE SPACES.
033100     05  FILLER                   PIC X(09) VALUE 'SIM.MED. '.
033200     05  DSP-VL-SIM-MEDIA-OP      PIC Z,ZZZ,ZZ9.99-.
033300     05  FILLER                   PIC X(02) VALUE SPACES.
033400     05  FILLER                   PIC X(09) VALUE 'SIM.POS. '.
033500     05  DSP-VL-SIM-P-POS-OP      PIC 0.999999.
033600     05  FILLER                   PIC X(02) VALUE SPACES.
033700
033800 01  LIN-TOTAIS-GERAL-1.
033900     05  FILLER                   PIC X(01) VALUE SPACE.
034000     05  FILLER                   PIC X(40) VALUE
034100                 'TOTAIS DA RODADA'.
034200     05  FILLER                   PIC X(91) VALUE SPACES.
034300
034400 01  LIN-TOTAIS-GERAL-2.
034500     05  FILLER                   PIC X(01) VALUE SPACE.
034600     05  FILLER                   PIC X(14) VALUE 'COTAC LIDAS: '.
034700     05  DSP-QT-COTACOES-LIDAS    PIC ZZ,ZZ9.
034800     05  FILLER                   PIC X(02) VALUE SPACES.
034900     05  FILLER                   PIC X(14) VALUE 'COTAC DEDUP: '.
035000     05  DSP-QT-COTACOES-DEDUP    PIC ZZ,ZZ9.
035100     05  FILLER                   PIC X(02) VALUE SPACES.
035200     05  FILLER                   PIC X(14) VALUE 'GRUPOS EXAM: '.
035300     05  DSP-QT-GRUPOS-EXAM       PIC ZZ,ZZ9.
035400     05  FILLER                   PIC X(02) VALUE SPACES.
035500     05  FILLER                   PIC X(14) VALUE 'OPORTUNID..: '.
035600     05  DSP-QT-OPORT             PIC ZZ,ZZ9.
035700     05  FILLER                   PIC X(27) VALUE SPACES.
035800
035900 01  LIN-TOTAIS-GERAL-3.
036000     05  FILLER                   PIC X(01) VALUE SPACE.
036100     05  FILLER                   PIC X(16) VALUE
036200                                              'TOTAL APOSTADO: '.
036300     05  DSP-VL-TOTAL-APOSTADO    PIC Z,ZZZ,ZZ9.99-.
036400     05  FILLER                   PIC X(04) VALUE SPACES.
036500     05  FILLER                   PIC X(20) VALUE
036600                                          'TOTAL VALOR ESP.: '.
036700     05  DSP-VL-TOTAL-VALOR-ESP   PIC Z,ZZZ,ZZ9.99-.
036800     05  FILLER                   PIC X(70) VALUE SPACES.
036900
037000*----------------------------------------------------------------*
037100* Book de interface com o motor ARBSB702 - requisicao montada a
037200* partir dos arquivos de entrada e resposta devolvida pela CALL
037300*----------------------------------------------------------------*
037400 01  ARBSB702-DADOS.
037500     COPY ARBKB702.
037600
037700*----------------------------------------------------------------*
037800 PROCEDURE DIVISION.
037900*----------------------------------------------------------------*
038000*----------------------------------------------------------------*
038100 000000-PRINCIPAL SECTION.
038200*----------------------------------------------------------------*
038300     PERFORM 100000-PROCEDIMENTOS-INICIAIS
038400     PERFORM 200000-PROCESSAR-RODADA
038500     PERFORM 300000-FINALIZAR
038600     .
038700 000000-SAI.
038800     STOP RUN.
038900
039000*----------------------------------------------------------------*
039100 100000-PROCEDIMENTOS-INICIAIS SECTION.
039200*----------------------------------------------------------------*
039300     OPEN INPUT  CONTROLE
039400                 COTACOES
039500     OPEN OUTPUT OPORTUNIDADES
039600                 APOSTAS
039700                 RELATORIO
039800
039900     IF  FS-CONTROLE NOT EQUAL '00'
040000         PERFORM 999001-ERRO
040100     END-IF
040200
040300     PERFORM 110000-LER-CONTROLE
040400     PERFORM 120000-LER-COTACOES
040500     .
040600 100000-SAI.
040700     EXIT.
040800
040900*----------------------------------------------------------------*
041000* Passo 1 do fluxo - le o unico registro de controle e aplica
041100* os valores padrao (banca 1000,00 e 2000 simulacoes)
041200*----------------------------------------------------------------*
041300 110000-LER-CONTROLE SECTION.
041400*----------------------------------------------------------------*
041500     READ CONTROLE
041600         AT END
041700             PERFORM 999002-ERRO
041800     END-READ
041900
042000     MOVE CTL-TX-SNAPSHOT         TO ARBSB702-TX-SNAPSHOT
042100     MOVE CTL-VL-BANCA            TO ARBSB702-VL-BANCA
042200     MOVE CTL-VL-EDGE-MIN         TO ARBSB702-VL-EDGE-MIN
042300     MOVE CTL-QT-SIMULACOES       TO ARBSB702-QT-SIMULACOES-PRM
042400     MOVE CTL-NR-SEMENTE          TO ARBSB702-NR-SEMENTE
042500     .
042600 110000-SAI.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000* Passo 2 do fluxo - le todas as cotacoes do snapshot, sem se
043100* importar com a ordem em que chegam
043200*----------------------------------------------------------------*
043300 120000-LER-COTACOES SECTION.
043400*----------------------------------------------------------------*
043500     MOVE ZEROS                   TO ARBSB702-QT-COTACOES
043600     MOVE 'N'                     TO IN-FIM-COTACOES
043700
043800     PERFORM 120100-LER-UMA-COTACAO
043900             UNTIL FIM-COTACOES
044000     .
044100 120000-SAI.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500 120100-LER-UMA-COTACAO SECTION.
044600*----------------------------------------------------------------*
044700     READ COTACOES
044800         AT END
044900             MOVE 'S'             TO IN-FIM-COTACOES
045000         NOT AT END
045100             PERFORM 120200-CARREGAR-COTACAO
045200     END-READ
045300     .
045400 120100-SAI.
045500     EXIT.
045600
045700*----------------------------------------------------------------*
045800 120200-CARREGAR-COTACAO SECTION.
045900*----------------------------------------------------------------*
046000     IF  ARBSB702-QT-COTACOES GREATER OR EQUAL WS-MAX-COTACOES
046100         GO TO 120200-SAI
046200     END-IF
046300
046400     ADD 1                        TO ARBSB702-QT-COTACOES
046500
046600     MOVE COT-ID-EVENTO           TO
046700               ARBSB702-ID-EVENTO(ARBSB702-QT-COTACOES)
046800     MOVE COT-NM-EVENTO           TO
046900               ARBSB702-NM-EVENTO(ARBSB702-QT-COTACOES)
047000     MOVE COT-NM-MERCADO          TO
047100               ARBSB702-NM-MERCADO(ARBSB702-QT-COTACOES)
047200     MOVE COT-CD-ESPORTE          TO
047300               ARBSB702-CD-ESPORTE(ARBSB702-QT-COTACOES)
047400     MOVE COT-CD-LIGA             TO
047500               ARBSB702-CD-LIGA(ARBSB702-QT-COTACOES)
047600     MOVE COT-ID-CORREDOR         TO
047700               ARBSB702-ID-CORREDOR(ARBSB702-QT-COTACOES)
047800     MOVE COT-NM-CORREDOR         TO
047900               ARBSB702-NM-CORREDOR(ARBSB702-QT-COTACOES)
048000     MOVE COT-ID-PROVEDOR         TO
048100               ARBSB702-ID-PROVEDOR(ARBSB702-QT-COTACOES)
048200     MOVE COT-NM-PROVEDOR         TO
048300               ARBSB702-NM-PROVEDOR(ARBSB702-QT-COTACOES)
048400     MOVE COT-VL-ODDS             TO
048500               ARBSB702-VL-ODDS(ARBSB702-QT-COTACOES)
048600     .
048700 120200-SAI.
048800     EXIT.
048900
049000*----------------------------------------------------------------*
049100 200000-PROCESSAR-RODADA SECTION.
049200*----------------------------------------------------------------*
049300     CALL CTE-ARBSB702             USING ARBSB702-DADOS
049400
049500     IF  ARBSB702-SEQL-ERRO NOT EQUAL ZEROS
049600         PERFORM 999003-ERRO
049700     END-IF
049800
049900     PERFORM 210000-GRAVAR-SAIDAS
050000     PERFORM 400000-IMPRIMIR-RELATORIO
050100     .
050200 200000-SAI.
050300     EXIT.
050400
050500*----------------------------------------------------------------*
050600* Grava os arquivos de oportunidades e de apostas, na ordem em
050700* que o motor devolveu a resposta (fracao de lucro descendente)
050800*----------------------------------------------------------------*
050900 210000-GRAVAR-SAIDAS SECTION.
051000*----------------------------------------------------------------*
051100     PERFORM 210100-GRAVAR-UMA-OPORTUNIDADE
051200             VARYING IC-OPO FROM 1 BY 1
051300             UNTIL IC-OPO GREATER ARBSB702-QT-OPORT
051400     .
051500 210000-SAI.
051600     EXIT.
051700
051800*----------------------------------------------------------------*
051900 210100-GRAVAR-UMA-OPORTUNIDADE SECTION.
052000*----------------------------------------------------------------*
052100     MOVE SPACES                  TO OPORTUNIDADES-REGISTRO
052200     MOVE ARBSB702-ID-EVENTO-OP(IC-OPO)  TO OPO-ID-EVENTO
052300     MOVE ARBSB702-NM-EVENTO-OP(IC-OPO)  TO OPO-NM-EVENTO
052400     MOVE ARBSB702-NM-MERCADO-OP(IC-OPO) TO OPO-NM-MERCADO
052500     MOVE ARBSB702-CD-ESPORTE-OP(IC-OPO) TO OPO-CD-ESPORTE
052600     MOVE ARBSB702-CD-LIGA-OP(IC-OPO)    TO OPO-CD-LIGA
052700     MOVE ARBSB702-VL-SOMA-PROB(IC-OPO)  TO OPO-VL-SOMA-PROB
052800     MOVE ARBSB702-VL-FRACAO-LUCRO(IC-OPO)
052900                                  TO OPO-VL-FRACAO-LUCRO
053000     MOVE ARBSB702-VL-BANCA-OP(IC-OPO)   TO OPO-VL-BANCA
053100     MOVE ARBSB702-VL-VALOR-ESP(IC-OPO)  TO OPO-VL-VALOR-ESP
053200     MOVE ARBSB702-VL-DESVIO-PAD(IC-OPO) TO OPO-VL-DESVIO-PAD
053300     MOVE ARBSB702-VL-PROB-VITORIA(IC-OPO)
053400                                  TO OPO-VL-PROB-VITORIA
053500     MOVE ARBSB702-VL-KELLY(IC-OPO)      TO OPO-VL-KELLY
053600     MOVE ARBSB702-VL-VAR(IC-OPO)        TO OPO-VL-VAR
053700
053800     IF  ARBSB702-TEM-SHARPE(IC-OPO)
053900         MOVE ARBSB702-VL-SHARPE(IC-OPO) TO WK-VL-SHARPE-DSP
054000         MOVE WK-VL-SHARPE-DSP     TO OPO-VL-SHARPE
054100     ELSE
054200         MOVE SPACES              TO OPO-VL-SHARPE
054300     END-IF
054400
054500     MOVE ARBSB702-QT-SIMULACOES(IC-OPO) TO OPO-QT-SIMULACOES
054600     MOVE ARBSB702-VL-SIM-MEDIA(IC-OPO)  TO OPO-VL-SIM-MEDIA
054700     MOVE ARBSB702-VL-SIM-DESVIO(IC-OPO) TO OPO-VL-SIM-DESVIO
054800     MOVE ARBSB702-VL-SIM-P-POS(IC-OPO)  TO OPO-VL-SIM-P-POS
054900     MOVE ARBSB702-VL-SIM-PCTL5(IC-OPO)  TO OPO-VL-SIM-PCTL5
055000     MOVE ARBSB702-VL-SIM-PCTL95(IC-OPO) TO OPO-VL-SIM-PCTL95
055100
055200     WRITE OPORTUNIDADES-REGISTRO
055300
055400     PERFORM 210200-GRAVAR-APOSTA-CORREDOR
055500             VARYING IC-COR FROM 1 BY 1
055600             UNTIL IC-COR GREATER
055700                    ARBSB702-QT-CORREDORES-OP(IC-OPO)
055800     .
055900 210100-SAI.
056000     EXIT.
056100
056200*----------------------------------------------------------------*
056300 210200-GRAVAR-APOSTA-CORREDOR SECTION.                           VRS0008 
056400*----------------------------------------------------------------*
056500     MOVE SPACES                  TO APOSTAS-REGISTRO
056600     MOVE ARBSB702-ID-EVENTO-OP(IC-OPO)  TO APT-ID-EVENTO
056700     MOVE ARBSB702-NM-MERCADO-OP(IC-OPO) TO APT-NM-MERCADO
056800     MOVE ARBSB702-NM-CORREDOR-AP(IC-OPO IC-COR)
056900                                  TO APT-NM-CORREDOR
057000     MOVE ARBSB702-ID-PROVEDOR-AP(IC-OPO IC-COR)
057100                                  TO APT-ID-PROVEDOR
057200     MOVE ARBSB702-NM-PROVEDOR-AP(IC-OPO IC-COR)
057300                                  TO APT-NM-PROVEDOR
057400     MOVE ARBSB702-VL-ODDS-AP(IC-OPO IC-COR)
057500                                  TO APT-VL-ODDS
057600     MOVE ARBSB702-VL-FRACAO-AP(IC-OPO IC-COR)
057700                                  TO APT-VL-FRACAO
057800     MOVE ARBSB702-VL-VALOR-AP(IC-OPO IC-COR)
057900                                  TO APT-VL-VALOR
058000     MOVE ARBSB702-VL-PAGAMENTO-AP(IC-OPO IC-COR)
058100                                  TO APT-VL-PAGAMENTO
058200
058300     WRITE APOSTAS-REGISTRO
058400     .
058500 210200-SAI.
058600     EXIT.
058700
058800*----------------------------------------------------------------*
058900* Passo 7 do fluxo - imprime o cabecalho, uma quebra de
059000* controle por oportunidade e os totais finais da rodada
059100*----------------------------------------------------------------*
059200 400000-IMPRIMIR-RELATORIO SECTION.
059300*----------------------------------------------------------------*
059400     PERFORM 410000-IMPRIMIR-CABECALHO
059500
059600     PERFORM 420000-IMPRIMIR-UMA-OPORTUNIDADE
059700             VARYING IC-OPO FROM 1 BY 1
059800             UNTIL IC-OPO GREATER ARBSB702-QT-OPORT
059900
060000     PERFORM 430000-IMPRIMIR-TOTAIS
060100     .
060200 400000-SAI.
060300     EXIT.
060400
060500*----------------------------------------------------------------*
060600 410000-IMPRIMIR-CABECALHO SECTION.
060700*----------------------------------------------------------------*
060800     WRITE RELATORIO-REGISTRO FROM LIN-CABECALHO-1
060900           AFTER ADVANCING PAGE                                   VRS0010 
061000
061100     MOVE ARBSB702-TX-SNAPSHOT    TO DSP-TX-SNAPSHOT
061200     MOVE ARBSB702-VL-BANCA       TO DSP-VL-BANCA
061300     MOVE ARBSB702-VL-EDGE-MIN    TO DSP-VL-EDGE-MIN
061400     MOVE ARBSB702-QT-SIMULACOES-PRM TO DSP-QT-SIMULACOES
061500
061600     WRITE RELATORIO-REGISTRO FROM LIN-CABECALHO-2
061700           AFTER ADVANCING 2 LINES
061800     .
061900 410000-SAI.
062000     EXIT.
062100
062200*----------------------------------------------------------------*
062300 420000-IMPRIMIR-UMA-OPORTUNIDADE SECTION.
062400*----------------------------------------------------------------*
062500     MOVE ARBSB702-ID-EVENTO-OP(IC-OPO)  TO DSP-ID-EVENTO-OP
062600     MOVE ARBSB702-NM-EVENTO-OP(IC-OPO)  TO DSP-NM-EVENTO-OP
062700     MOVE ARBSB702-NM-MERCADO-OP(IC-OPO) TO DSP-NM-MERCADO-OP
062800     MOVE ARBSB702-VL-SOMA-PROB(IC-OPO)  TO DSP-VL-SOMA-PROB
062900
063000     COMPUTE DSP-VL-FRACAO-PCT =
063100             ARBSB702-VL-FRACAO-LUCRO(IC-OPO) * 100
063200
063300     WRITE RELATORIO-REGISTRO FROM LIN-OPORT-CABEC
063400           AFTER ADVANCING 2 LINES
063500
063600     PERFORM 420100-IMPRIMIR-UMA-APOSTA
063700             VARYING IC-COR FROM 1 BY 1
063800             UNTIL IC-COR GREATER
063900                    ARBSB702-QT-CORREDORES-OP(IC-OPO)
064000
064100     PERFORM 420200-IMPRIMIR-TOTAL-OPORTUNIDADE
064200     .
064300 420000-SAI.
064400     EXIT.
064500
064600*----------------------------------------------------------------*
064700 420100-IMPRIMIR-UMA-APOSTA SECTION.
064800*----------------------------------------------------------------*
064900     MOVE ARBSB702-NM-CORREDOR-AP(IC-OPO IC-COR)
065000                                  TO DSP-NM-CORREDOR-AP
065100     MOVE ARBSB702-NM-PROVEDOR-AP(IC-OPO IC-COR)
065200                                  TO DSP-NM-PROVEDOR-AP
065300     MOVE ARBSB702-VL-ODDS-AP(IC-OPO IC-COR)
065400                                  TO DSP-VL-ODDS-AP
065500     MOVE ARBSB702-VL-FRACAO-AP(IC-OPO IC-COR)
065600                                  TO DSP-VL-FRACAO-AP
065700     MOVE ARBSB702-VL-VALOR-AP(IC-OPO IC-COR)
065800                                  TO DSP-VL-VALOR-AP
065900     MOVE ARBSB702-VL-PAGAMENTO-AP(IC-OPO IC-COR)
066000                                  TO DSP-VL-PAGAMENTO-AP
066100
066200     WRITE RELATORIO-REGISTRO FROM LIN-APOSTA-DET
066300           AFTER ADVANCING 1 LINES
066400     .
066500 420100-SAI.
066600     EXIT.
066700
066800*----------------------------------------------------------------*
066900 420200-IMPRIMIR-TOTAL-OPORTUNIDADE SECTION.                      VRS0009 
067000*----------------------------------------------------------------*
067100     MOVE ARBSB702-VL-BANCA-OP(IC-OPO)   TO DSP-VL-TOTAL-OP
067200     MOVE ARBSB702-VL-VALOR-ESP(IC-OPO)  TO DSP-VL-ESPERADO-OP
067300     MOVE ARBSB702-VL-PROB-VITORIA(IC-OPO)
067400                                  TO DSP-VL-PROB-VIT-OP
067500     MOVE ARBSB702-VL-KELLY(IC-OPO)      TO DSP-VL-KELLY-OP
067600     MOVE ARBSB702-VL-VAR(IC-OPO)        TO DSP-VL-VAR-OP
067700     MOVE ARBSB702-VL-SIM-MEDIA(IC-OPO)  TO DSP-VL-SIM-MEDIA-OP
067800     MOVE ARBSB702-VL-SIM-P-POS(IC-OPO)  TO DSP-VL-SIM-P-POS-OP
067900
068000     WRITE RELATORIO-REGISTRO FROM LIN-OPORT-TOTAL
068100           AFTER ADVANCING 1 LINES
068200     .
068300 420200-SAI.
068400     EXIT.
068500
068600*----------------------------------------------------------------*
068700 430000-IMPRIMIR-TOTAIS SECTION.                                  VRS0009 
068800*----------------------------------------------------------------*
068900     WRITE RELATORIO-REGISTRO FROM LIN-TOTAIS-GERAL-1
069000           AFTER ADVANCING 2 LINES
069100
069200     MOVE ARBSB702-QT-COTACOES-LIDAS TO DSP-QT-COTACOES-LIDAS
069300     MOVE ARBSB702-QT-COTACOES-DEDUP TO DSP-QT-COTACOES-DEDUP
069400     MOVE ARBSB702-QT-GRUPOS-EXAM    TO DSP-QT-GRUPOS-EXAM
069500     MOVE ARBSB702-QT-OPORT          TO DSP-QT-OPORT
069600
069700     WRITE RELATORIO-REGISTRO FROM LIN-TOTAIS-GERAL-2
069800           AFTER ADVANCING 1 LINES
069900
070000     MOVE ARBSB702-VL-TOTAL-APOSTADO TO DSP-VL-TOTAL-APOSTADO
070100     MOVE ARBSB702-VL-TOTAL-VALOR-ESP
070200                                  TO DSP-VL-TOTAL-VALOR-ESP
070300
070400     WRITE RELATORIO-REGISTRO FROM LIN-TOTAIS-GERAL-3
070500           AFTER ADVANCING 1 LINES
070600     .
070700 430000-SAI.
070800     EXIT.
070900
071000*----------------------------------------------------------------*
071100 300000-FINALIZAR SECTION.
071200*----------------------------------------------------------------*
071300     CLOSE CONTROLE
071400           COTACOES
071500           OPORTUNIDADES
071600           APOSTAS
071700           RELATORIO
071800
072400     .
072500 300000-SAI.
072600     EXIT.
072700
072800*----------------------------------------------------------------*
072900 999000-ERRO SECTION.
073000*----------------------------------------------------------------*
073100 999001-ERRO.
073200*------------
073300     DISPLAY CTE-PROG ' ' TAB-COD-RETORNO(2)
073400     DISPLAY CTE-PROG ' FASE: ' TAB-FASE-RODADA(1)
073500             ' - STATUS: ' TAB-STATUS-ARQUIVO(3)
073600             ' (' FS-CONTROLE ')'
073700     MOVE 888                     TO RETURN-CODE
073800     GO TO 000000-SAI
073900     .
074000 999002-ERRO.
074100*------------
074200     DISPLAY CTE-PROG ' ' TAB-COD-RETORNO(3)
074300     DISPLAY CTE-PROG ' FASE: ' TAB-FASE-RODADA(2)
074400             ' - STATUS: ' TAB-STATUS-ARQUIVO(2)
074500     MOVE 889                     TO RETURN-CODE
074600     GO TO 000000-SAI
074700     .
074800 999003-ERRO.
074900*------------
075000     DISPLAY CTE-PROG ' ' TAB-COD-RETORNO(4)
075100     DISPLAY CTE-PROG ' FASE: ' TAB-FASE-RODADA(4)
075200             ' - ' ARBSB702-SEQL-ERRO ' ' ARBSB702-TX-ERRO
075300     MOVE 890                     TO RETURN-CODE
075400     GO TO 000000-SAI
075500     .
075600 999000-SAI.
075700     EXIT.
