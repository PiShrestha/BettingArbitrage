000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBSB702.
000300* ANALISTA..: F5566778 - J.R. SILVEIRA
000400* AUTOR.....: F5566778 - J.R. SILVEIRA
000500* DATA......: 14.03.1987
000600* OBJETIVO..: Motor de analise de arbitragem (SUREBET) entre
000700*             casas de apostas - deduplica cotacoes, agrupa por
000800*             evento/mercado, identifica oportunidades de lucro
000900*             garantido, calcula as apostas proporcionais, as
001000*             metricas de risco e roda a simulacao de Monte
001100*             Carlo de cada oportunidade.
001200* COMPILACAO: COBOL BATCH
001300*----------------------------------------------------------------*
001400*------------------> HISTORICO DE MANUTENCAO <-------------------*
001500* VRS0001 14.03.1987 - F5566778 - IMPLANTACAO DO MODULO.
001600* VRS0002 02.09.1987 - F5566778 - AJUSTE DE TAMANHO DA FAIXA DE
001700*                       CORREDORES (DE 12 PARA 20 POR GRUPO).
001800* VRS0003 21.01.1988 - F1122334 - INCLUSAO DO GERADOR CONGRUENTE
001900*                       LINEAR PARA A SIMULACAO (SUBSTITUI O
002000*                       SORTEIO NAO DETERMINISTICO DO PILOTO).
002100* VRS0004 11.07.1989 - F1122334 - INCLUSAO DA FAIXA DE VALIDACAO
002200*                       DA REQUISICAO (110000-VALIDAR-REQUISICAO).
002300* VRS0005 30.04.1991 - F5566778 - AMPLIACAO DO LIMITE DE
002400*                       COTACOES POR RODADA (DE 800 PARA 2000).
002500* VRS0006 19.11.1992 - F9988776 - INCLUSAO DA ESTATISTICA DA
002600*                       SIMULACAO (MEDIA, DESVIO, PERCENTIS 5/95).
002700* VRS0007 05.06.1994 - F9988776 - INCLUSAO DO INDICADOR DE
002800*                       SHARPE AUSENTE QUANDO O DESVIO E ZERO.
002900* VRS0008 23.02.1996 - F1122334 - REVISAO GERAL DOS NOMES DE
003000*                       CAMPO CONFORME PADRAO DA AREA.
003100* VRS0009 17.12.1998 - F5566778 - CHAMADO Y2K0231 - CAMPO DE
003200*                       SNAPSHOT TRATADO COMO TEXTO, SEM
003300*                       COMPONENTE DE ANO NUMERICO - NADA A
003400*                       AJUSTAR NESTE MODULO.
003500* VRS0010 22.03.1999 - F5566778 - CHAMADO Y2K0231 - CONFIRMADO
003600*                       EM HOMOLOGACAO.
003700* VRS0011 08.10.2001 - F9988776 - INCLUSAO DOS TOTAIS DE RODADA
003800*                       (QUANTIDADES LIDAS/DEDUPLICADAS/GRUPOS).
003900* VRS0012 14.05.2003 - F1122334 - INCLUSAO DO VALOR TOTAL
004000*                       ESPERADO NOS TOTAIS DE RODADA.
004100* VRS0013 09.08.2007 - F7744556 - CHAMADO RSK1187 - AMPLIACAO
004200*                       DO LIMITE DE GRUPOS DE 150 PARA 300.
004300* VRS0014 26.02.2014 - F7744556 - CHAMADO RSK2290 - ORDENACAO
004400*                       DAS OPORTUNIDADES POR FRACAO DE LUCRO
004500*                       DESCENDENTE ANTES DE DEVOLVER A RESPOSTA.
004550* VRS0015 03.11.2016 - F7744556 - CHAMADO RSK2517 - A FRACAO DE
004560*                       LUCRO GRAVADA EM ARBSB702-VL-FRACAO-LUCRO
004570*                       ESTAVA REUTILIZANDO O CAMPO DO KELLY E
004580*                       SAIA SOBRESCRITA PELO CALCULO DE RISCO;
004590*                       CRIADO CAMPO PROPRIO (ATU-VL-FRACAO-LUCRO)
004600*                       E INCLUIDA A GRAVACAO DE ARBSB702-VL-KELLY,
004610*                       QUE NUNCA ERA PREENCHIDO NA RESPOSTA.
004620*                       CORRIGIDO TAMBEM O INDICE DO PERCENTIL 5/95
004630*                       DA SIMULACAO, QUE ESTAVA UMA POSICAO ABAIXO
004640*                       DA CORRETA NA TABELA (VER VRS0006).
004642* VRS0016 21.11.2016 - F7744556 - CHAMADO RSK2541 - LITERAIS
004643*                       NUMERICAS COM VIRGULA (HERDADAS DO PADRAO
004644*                       ANTIGO DA AREA) FICARAM INVALIDAS APOS A
004645*                       RETIRADA DE DECIMAL-POINT IS COMMA DO
004646*                       SPECIAL-NAMES - CONVERTIDAS PARA PONTO
004647*                       (BANCA PADRAO, TAXA LIVRE DE RISCO, TESTE
004648*                       DE ODDS MINIMA, TESTE DE ARBITRAGEM E OS
004649*                       CLAMPS DE PROBABILIDADE/KELLY). RETIRADA
004650*                       TAMBEM A CLASSE CARACTER-VALIDO E A
004651*                       VALIDACAO DE CODIGO DE ESPORTE EM
004652*                       110100-VALIDAR-UMA-COTACAO, QUE NAO
004653*                       CORRESPONDIA A NENHUMA REGRA DE NEGOCIO E
004654*                       ABORTAVA A RODADA A TOA; ELIMINADO TAMBEM
004655*                       O CAMPO WK-CHAVE-MAIUSC, QUE NUNCA ERA
004656*                       REFERENCIADO.
004657*----------------------------------------------------------------*
004662* VRS0017 28.11.2016 - F9988776 - CHAMADO RSK2558 - RETIRADO O
004663*                       SWITCH UPSI-0/DEPURACAO-LIGADA DO
004664*                       SPECIAL-NAMES E OS DISPLAYS DE DIAGNOSTICO
004665*                       QUE ELE CONDICIONAVA (ESTE MODULO NUNCA
004666*                       USOU UPSI PARA NADA - NAO HA PROGRAMA NA
004667*                       AREA QUE USE ESSE RECURSO). CORRIGIDO
004668*                       TAMBEM O INDICE DO VaR 5% EM
004669*                       250600-CALC-VALUE-AT-RISK, QUE TINHA O
004670*                       MESMO DESVIO DE UMA POSICAO JA CORRIGIDO NO
004671*                       PERCENTIL DA SIMULACAO (VER VRS0015) E
004672*                       FICAVA MASCARADO PELO LIMITE DE 20
004673*                       CORREDORES POR GRUPO.
004674*----------------------------------------------------------------*
004700
004800*----------------------------------------------------------------*
004900 IDENTIFICATION DIVISION.
005000*----------------------------------------------------------------*
005100 PROGRAM-ID. ARBSB702.
005200 AUTHOR. J.R. SILVEIRA.
005300 INSTALLATION. GERENCIA DE RISCO - MESA DE APOSTAS.
005400 DATE-WRITTEN. 14.03.1987.
005500 DATE-COMPILED.
005600 SECURITY. USO INTERNO - GERENCIA DE RISCO.
005700
005800*----------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000*----------------------------------------------------------------*
006800 DATA DIVISION.
006900*----------------------------------------------------------------*
007000
007100*----------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*----------------------------------------------------------------*
007400
007500*    Variaveis de inicio do modulo
007600 77  CTE-INICIO-SS                PIC  X(35) VALUE
007700             '*** ARBSB702 S.S. COMECA AQUI ***'.
007800 77  CTE-PROG                     PIC  X(18) VALUE
007900                                              '*** ARBSB702 ***'.
008000 77  CTE-VERS                     PIC  X(06) VALUE 'VRS017'.
008100
008200*    Limites das tabelas internas (mantemos o habito da casa de
008300*    limite fixo de tabela)
008400 77  WS-MAX-COTACOES              PIC S9(05) COMP-5 VALUE +2000.
008500 77  WS-MAX-GRUPOS                PIC S9(05) COMP-5 VALUE +300.   VRS0013 
008600 77  WS-MAX-CORRED                PIC S9(04) COMP-5 VALUE +20.
008700 77  WS-MAX-SIMULACOES            PIC S9(05) COMP-5 VALUE +5000.
008800 77  WS-BANCA-PADRAO           PIC S9(07)V99 COMP-3
008900                                              VALUE +1000.00.     VRS0016 
009000 77  WS-SIMULACOES-PADRAO          PIC S9(05) COMP-5
009100                                               VALUE +2000.
009200
009300*    Constantes do gerador congruente linear (substitui o
009400*    RANDOM nao deterministico usado em outros modulos da casa)
009500 77  WS-LCG-A                     PIC S9(09) COMP-5
009600                                              VALUE +16807.
009700 77  WS-LCG-M                     PIC S9(09) COMP-5
009800                                              VALUE +999999937.
009900
010000*    Taxa livre de risco diaria (1% ano / 252 dias uteis)
010100 77  WS-TAXA-LIVRE-RISCO     PIC S9(01)V9(08) COMP-3
010200                                      VALUE +0.00003968.          VRS0016 
010300
010400*----------------------------------------------------------------*
010500* Tabelas de rotulos (mesmo habito da casa - lista de VALUE
010600* redefinida como vetor de texto)
010700*----------------------------------------------------------------*
010800 01  TABELA-ETAPA.
010900     03  FILLER                   PIC X(20)
011000                    VALUE 'LEITURA DE COTACOES'.
011100     03  FILLER                   PIC X(20)
011200                    VALUE 'DEDUPLICACAO'.
011300     03  FILLER                   PIC X(20)
011400                    VALUE 'AGRUPAMENTO'.
011500     03  FILLER                   PIC X(20)
011600                    VALUE 'AVALIACAO DE GRUPOS'.
011700
011800 01  FILLER REDEFINES TABELA-ETAPA.
011900     03  TAB-ETAPA  OCCURS 4 TIMES PIC X(20).
012000
012100 01  TABELA-MOTIVO-DESCARTE.
012200     03  FILLER                   PIC X(20)
012300                    VALUE 'UM SO CORREDOR'.
012400     03  FILLER                   PIC X(20)
012500                    VALUE 'SEM ARBITRAGEM'.
012600     03  FILLER                   PIC X(20)
012700                    VALUE 'ABAIXO DO EDGE MINIMO'.
012800
012900 01  FILLER REDEFINES TABELA-MOTIVO-DESCARTE.
013000     03  TAB-MOTIVO-DESCARTE OCCURS 3 TIMES PIC X(20).
013100
013200 01  TABELA-CRITERIO-RISCO.
013300     03  FILLER          PIC X(20) VALUE 'VALOR ESPERADO'.
013400     03  FILLER          PIC X(20) VALUE 'DESVIO PADRAO'.
013500     03  FILLER          PIC X(20) VALUE 'PROB. DE VITORIA'.
013600     03  FILLER          PIC X(20) VALUE 'FRACAO DE KELLY'.
013700     03  FILLER          PIC X(20) VALUE 'VALUE AT RISK 5%'.
013800     03  FILLER          PIC X(20) VALUE 'INDICE DE SHARPE'.
013900
014000 01  FILLER REDEFINES TABELA-CRITERIO-RISCO.
014100     03  TAB-CRITERIO-RISCO OCCURS 6 TIMES PIC X(20).
014200
015100*----------------------------------------------------------------*
015200 LOCAL-STORAGE SECTION.
015300*----------------------------------------------------------------*
015400
015500 01  GRP-ERRO.
015600     03  GD-ERRO-NR-CAMPO         PIC  9(05).
015650     03  FILLER                   PIC X(04).
015700
015800*----------------------------------------------------------------*
015900* Indices e subscritos de controle (todos binarios, no padrao da
016000* casa - COMP-5 para tudo que conta ou percorre tabela)
016100*----------------------------------------------------------------*
016200 01  GRP-CTL-LS.
016300     03  IC-COT                   PIC S9(05) COMP-5.
016400     03  IC-DED                   PIC S9(05) COMP-5.
016500     03  IC-GRU                   PIC S9(05) COMP-5.
016600     03  IC-GRU2                  PIC S9(05) COMP-5.
016700     03  IC-COR                   PIC S9(04) COMP-5.
016800     03  IC-COR2                  PIC S9(04) COMP-5.
016900     03  IC-SIM                   PIC S9(05) COMP-5.
017000     03  IC-OPO                   PIC S9(05) COMP-5.
017100     03  IC-OPO2                  PIC S9(05) COMP-5.
017200     03  IX-ACHADO                PIC S9(05) COMP-5.
017300     03  IX-OPO-ATU                PIC S9(05) COMP-5.
017400     03  IX-TROCA                 PIC S9(05) COMP-5.
017500     03  IX-PCTL5                 PIC S9(05) COMP-5.
017600     03  IX-PCTL95                PIC S9(05) COMP-5.
017700     03  IN-ACHOU                 PIC X(01).
017800         88  ACHOU                       VALUE 'S'.
017900         88  NAO-ACHOU                   VALUE 'N'.
018000     03  IN-VENCEDOR-DEFINIDO     PIC X(01).
018100         88  VENCEDOR-DEFINIDO           VALUE 'S'.
018150     03  FILLER                   PIC X(04).
018200
018300*----------------------------------------------------------------*
018400* Campos de calculo intermediario
018500*----------------------------------------------------------------*
018600 01  GRP-CLC.
018700     03  WK-NM-MERCADO-MAIUSC     PIC X(20).
018900     03  WK-VL-PROB-IMPL          PIC S9(01)V9(06) COMP-3.
019000     03  WK-VL-PAGAMENTO-MULT     PIC S9(03)V9(06) COMP-3.
019100     03  WK-VL-B-KELLY            PIC S9(03)V9(06) COMP-3.
019200     03  WK-VL-Q-KELLY            PIC S9(01)V9(06) COMP-3.
019300     03  WK-VL-KELLY-CAND         PIC S9(03)V9(06) COMP-3.
019400     03  WK-VL-EXCESSO-RETORNO    PIC S9(03)V9(08) COMP-3.
019500     03  WK-VL-VOLATILIDADE       PIC S9(03)V9(08) COMP-3.
019600     03  WK-IX-PERCENTIL          PIC S9(05) COMP-5.
019700     03  WK-QT-POSITIVOS          PIC S9(05) COMP-5.
019800     03  WK-VL-RAIZ-ENTRADA       PIC S9(09)V9999 COMP-3.
019900     03  WK-VL-RAIZ-X             PIC S9(09)V9999 COMP-3.
020000     03  WK-CT-RAIZ-ITER          PIC S9(02) COMP-5.
020050     03  FILLER                   PIC X(04).
020100
020200*----------------------------------------------------------------*
020300* Tabela de cotacoes deduplicadas (melhor odd por corredor)
020400*----------------------------------------------------------------*
020500 01  TAB-DEDUP-CTL.
020600     03  QT-DEDUP                 PIC S9(05) COMP-5 VALUE +0.
020700     03  TAB-DEDUP OCCURS 2000 TIMES.
020800         05  DED-ID-EVENTO        PIC X(10).
020900         05  DED-NM-EVENTO        PIC X(30).
021000         05  DED-NM-MERCADO       PIC X(20).
021100         05  DED-NM-MERCADO-MAIUSC
021200                                  PIC X(20).
021300         05  DED-CD-ESPORTE       PIC X(10).
021400         05  DED-CD-LIGA          PIC X(15).
021500         05  DED-ID-CORREDOR      PIC X(10).
021600         05  DED-NM-CORREDOR      PIC X(20).
021700         05  DED-ID-PROVEDOR      PIC X(10).
021800         05  DED-NM-PROVEDOR      PIC X(15).
021900         05  DED-VL-ODDS          PIC S9(03)V9(03) COMP-3.
022000         05  DED-VL-PROB-IMPL     PIC S9(01)V9(06) COMP-3.
022100     03  FILLER                   PIC X(04) VALUE SPACES.
022200
022300*----------------------------------------------------------------*
022400* Tabela de grupos (evento + mercado), cada grupo referencia os
022500* corredores pelo indice na TAB-DEDUP
022600*----------------------------------------------------------------*
022700 01  TAB-GRUPO-CTL.
022800     03  QT-GRUPO                 PIC S9(05) COMP-5 VALUE +0.
022900     03  TAB-GRUPO OCCURS 300 TIMES.                              VRS0013 
023000         05  GRP-ID-EVENTO        PIC X(10).
023100         05  GRP-NM-EVENTO        PIC X(30).
023200         05  GRP-NM-MERCADO       PIC X(20).
023300         05  GRP-NM-MERCADO-MAIUSC
023400                                  PIC X(20).
023500         05  GRP-CD-ESPORTE       PIC X(10).
023600         05  GRP-CD-LIGA          PIC X(15).
023700         05  GRP-QT-CORRED        PIC S9(04) COMP-5.
023800         05  GRP-IX-DEDUP OCCURS 20 TIMES
023900                                  PIC S9(05) COMP-5.
024000     03  FILLER                   PIC X(04) VALUE SPACES.
024100
024200*----------------------------------------------------------------*
024300* Area de trabalho do grupo corrente (apostas, lucros por
024400* corredor, vetor ordenado para o VaR)
024500*----------------------------------------------------------------*
024600 01  ATU-GRUPO-CTL.
024700     03  ATU-QT-CORRED            PIC S9(04) COMP-5.
024800     03  ATU-SOMA-PROB            PIC S9(01)V9(06) COMP-3.
024850     03  ATU-VL-FRACAO-LUCRO      PIC S9(01)V9(06) COMP-3.        VRS0015 
024900     03  ATU-LS-COR OCCURS 20 TIMES.
025000         05  ATU-IX-DEDUP         PIC S9(05) COMP-5.
025100         05  ATU-VL-P-NORM        PIC S9(01)V9(06) COMP-3.
025200         05  ATU-VL-STAKE-FRACAO  PIC S9(01)V9(06) COMP-3.
025300         05  ATU-VL-STAKE-VALOR   PIC S9(07)V99    COMP-3.
025400         05  ATU-VL-PAGAMENTO     PIC S9(07)V99    COMP-3.
025500         05  ATU-VL-LUCRO         PIC S9(07)V99    COMP-3.
025600     03  ATU-LS-LUCRO-ORD PIC S9(07)V99 COMP-3 OCCURS 20 TIMES.
025700     03  FILLER                   PIC X(04) VALUE SPACES.
025800
025900*----------------------------------------------------------------*
026000* Metricas de risco do grupo corrente
026100*----------------------------------------------------------------*
026200 01  ATU-METRICAS-CTL.
026300     03  ATU-VL-ESPERADO          PIC S9(07)V99    COMP-3.
026400     03  ATU-VL-VARIANCIA         PIC S9(09)V9999  COMP-3.
026500     03  ATU-VL-DESVIO            PIC S9(07)V99    COMP-3.
026600     03  ATU-VL-PROB-VITORIA      PIC S9(01)V9(06) COMP-3.
026700     03  ATU-VL-KELLY             PIC S9(01)V9(06) COMP-3.
026800     03  ATU-VL-VAR               PIC S9(07)V99    COMP-3.
026900     03  ATU-IN-TEM-SHARPE        PIC X(01).
027000         88  ATU-TEM-SHARPE              VALUE 'S'.
027100     03  ATU-VL-SHARPE            PIC S9(03)V9(04) COMP-3.
027200     03  FILLER                   PIC X(04) VALUE SPACES.
027300
027400*----------------------------------------------------------------*
027500* Simulacao de Monte Carlo do grupo corrente
027600*----------------------------------------------------------------*
027700 01  GRP-LCG.
027800     03  WS-SEMENTE-ATUAL         PIC S9(09) COMP-5.
027900     03  WS-LCG-PRODUTO           PIC S9(18) COMP-3.
028000     03  WS-LCG-QUOC              PIC S9(09) COMP-5.
028100     03  WS-LCG-RESTO             PIC S9(09) COMP-5.
028200     03  WS-UNIFORME              PIC S9(01)V9(06) COMP-3.
028300     03  FILLER                   PIC X(04) VALUE SPACES.
028400
028500 01  TAB-SIMULACAO-CTL.
028600     03  QT-SIM-EXEC              PIC S9(05) COMP-5.
028700     03  SIM-VL-LUCRO-ATUAL       PIC S9(07)V99    COMP-3.
028800     03  TAB-SIM-RESULT PIC S9(07)V99 COMP-3 OCCURS 5000 TIMES.
028900     03  FILLER                   PIC X(04) VALUE SPACES.
029000
029100 01  ATU-SIMUL-METRICAS-CTL.
029200     03  ATU-VL-SIM-MEDIA         PIC S9(07)V99    COMP-3.
029300     03  ATU-VL-SIM-VARIANCIA     PIC S9(09)V9999  COMP-3.
029400     03  ATU-VL-SIM-DESVIO        PIC S9(07)V99    COMP-3.
029500     03  ATU-VL-SIM-P-POS         PIC S9(01)V9(06) COMP-3.
029600     03  ATU-VL-SIM-PCTL5         PIC S9(07)V99    COMP-3.
029700     03  ATU-VL-SIM-PCTL95        PIC S9(07)V99    COMP-3.
029800     03  ATU-VL-SIM-ACUMULADO     PIC S9(10)V99    COMP-3.
029900     03  FILLER                   PIC X(04) VALUE SPACES.
030000
030100*----------------------------------------------------------------*
030200*    Fim da LOCAL-STORAGE
030300*----------------------------------------------------------------*
030400 77  CTE-FINAL-SS                 PIC X(40) VALUE
030500                '*** S.S. TERMINA AQUI ***'.
030600
030700 LINKAGE SECTION.
030800
030900 01  ARBSB702-DADOS.
031000     COPY ARBKB702.
031100
031200*----------------------------------------------------------------*
031300 PROCEDURE DIVISION USING ARBSB702-DADOS.
031400*----------------------------------------------------------------*
031500*----------------------------------------------------------------*
031600 000000-PRINCIPAL SECTION.
031700*----------------------------------------------------------------*
031800     PERFORM 100000-PROCEDIMENTOS-INICIAIS
031900     PERFORM 110000-VALIDAR-REQUISICAO
032000     PERFORM 200000-PROCESSAR
032100     PERFORM 300000-FINALIZAR
032200     .
032300 000000-SAI.
032400     GOBACK.
032500
032600*----------------------------------------------------------------*
032700 100000-PROCEDIMENTOS-INICIAIS SECTION.
032800*----------------------------------------------------------------*
033300     MOVE ZEROS                   TO ARBSB702-SEQL-ERRO
033400                                     ARBSB702-QT-OPORT
033500                                     QT-DEDUP
033600                                     QT-GRUPO
033700     MOVE SPACES                  TO ARBSB702-TX-ERRO
033800
033900     MOVE ZEROS TO ARBSB702-QT-COTACOES-LIDAS
034000                   ARBSB702-QT-COTACOES-DEDUP
034100                   ARBSB702-QT-GRUPOS-EXAM
034200                   ARBSB702-QT-GRUPOS-1-CORR
034300                   ARBSB702-QT-GRUPOS-SEM-ARB
034400                   ARBSB702-QT-GRUPOS-ABXO-EDGE
034500                   ARBSB702-VL-TOTAL-APOSTADO
034600                   ARBSB702-VL-TOTAL-VALOR-ESP
034700
034800     IF  ARBSB702-VL-BANCA NOT GREATER ZEROS
034900         MOVE WS-BANCA-PADRAO     TO ARBSB702-VL-BANCA
035000     END-IF
035100
035200     IF  ARBSB702-QT-SIMULACOES-PRM NOT GREATER ZEROS
035300         MOVE WS-SIMULACOES-PADRAO
035400                                  TO ARBSB702-QT-SIMULACOES-PRM
035500     END-IF
035600
035700     IF  ARBSB702-QT-SIMULACOES-PRM GREATER WS-MAX-SIMULACOES
035800         MOVE WS-MAX-SIMULACOES   TO ARBSB702-QT-SIMULACOES-PRM
035900     END-IF
036000
036100     MOVE ARBSB702-NR-SEMENTE     TO WS-SEMENTE-ATUAL
036200     IF  WS-SEMENTE-ATUAL NOT GREATER ZEROS
036300         MOVE 1                   TO WS-SEMENTE-ATUAL
036400     END-IF
036500     .
036600 100000-SAI.
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000 110000-VALIDAR-REQUISICAO SECTION.
037100*----------------------------------------------------------------*
037200     IF  NOT ARBSB702-QT-COTACOES-VLDO
037300         PERFORM 999001-ERRO
037400     END-IF
037500
037600     IF  ARBSB702-VL-EDGE-MIN NOT NUMERIC
037700         PERFORM 999002-ERRO
037800     END-IF
037900
038000     PERFORM 110100-VALIDAR-UMA-COTACAO
038100             VARYING IC-COT FROM 1 BY 1
038200             UNTIL IC-COT GREATER ARBSB702-QT-COTACOES
038300     .
038400 110000-SAI.
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800 110100-VALIDAR-UMA-COTACAO SECTION.
038900*----------------------------------------------------------------*
039000     IF  ARBSB702-VL-ODDS(IC-COT) NOT NUMERIC
039100     OR  ARBSB702-VL-ODDS(IC-COT) NOT GREATER 1.000               VRS0016 
039200         PERFORM 999003-ERRO
039300     END-IF
039400
039500     IF  ARBSB702-ID-EVENTO(IC-COT) EQUAL SPACES
039600         PERFORM 999004-ERRO
039700     END-IF
039800     .
040400 110100-SAI.
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800 200000-PROCESSAR SECTION.
040900*----------------------------------------------------------------*
041000     PERFORM 210000-DEDUPLICAR-COTACOES
041100     PERFORM 220000-AGRUPAR-COTACOES
041200     PERFORM 230000-AVALIAR-GRUPOS
041300     PERFORM 270000-ORDENAR-OPORTUNIDADES
041400     .
041500 200000-SAI.
041600     EXIT.
041700
041800*----------------------------------------------------------------*
041900* Passo 3 do fluxo - mantem, por corredor, so a melhor cotacao
042000* (maior odd) recebida no snapshot
042100*----------------------------------------------------------------*
042200 210000-DEDUPLICAR-COTACOES SECTION.
042300*----------------------------------------------------------------*
042400     MOVE ARBSB702-QT-COTACOES    TO ARBSB702-QT-COTACOES-LIDAS
042500
042600     PERFORM 210100-DEDUPLICAR-UMA
042700             VARYING IC-COT FROM 1 BY 1
042800             UNTIL IC-COT GREATER ARBSB702-QT-COTACOES
042900
043000     MOVE QT-DEDUP                TO ARBSB702-QT-COTACOES-DEDUP
043100     .
043200 210000-SAI.
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 210100-DEDUPLICAR-UMA SECTION.
043700*----------------------------------------------------------------*
043800     MOVE ARBSB702-NM-MERCADO(IC-COT) TO WK-NM-MERCADO-MAIUSC
043900     INSPECT WK-NM-MERCADO-MAIUSC CONVERTING
044000             'abcdefghijklmnopqrstuvwxyz'
044100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044200
044300     COMPUTE WK-VL-PROB-IMPL ROUNDED =
044400             1 / ARBSB702-VL-ODDS(IC-COT)
044500
044600     MOVE 'N'                     TO IN-ACHOU
044700     PERFORM 210200-BUSCAR-CHAVE-DEDUP
044800             VARYING IC-DED FROM 1 BY 1
044900             UNTIL IC-DED GREATER QT-DEDUP
045000             OR ACHOU
045100
045200     IF  NAO-ACHOU
045300         PERFORM 210300-INCLUIR-DEDUP
045400     ELSE
045500         IF  ARBSB702-VL-ODDS(IC-COT) GREATER
045600             DED-VL-ODDS(IX-ACHADO)
045700             PERFORM 210400-SUBSTITUIR-DEDUP
045800         END-IF
045900     END-IF
046000     .
046100 210100-SAI.
046200     EXIT.
046300
046400*----------------------------------------------------------------*
046500 210200-BUSCAR-CHAVE-DEDUP SECTION.
046600*----------------------------------------------------------------*
046700     IF  DED-ID-EVENTO(IC-DED) EQUAL ARBSB702-ID-EVENTO(IC-COT)
046800     AND DED-NM-MERCADO-MAIUSC(IC-DED) EQUAL WK-NM-MERCADO-MAIUSC
046900     AND DED-ID-CORREDOR(IC-DED) EQUAL
047000                                  ARBSB702-ID-CORREDOR(IC-COT)
047100         MOVE 'S'                 TO IN-ACHOU
047200         MOVE IC-DED              TO IX-ACHADO
047300     END-IF
047400     .
047500 210200-SAI.
047600     EXIT.
047700
047800*----------------------------------------------------------------*
047900 210300-INCLUIR-DEDUP SECTION.
048000*----------------------------------------------------------------*
048100     ADD 1                        TO QT-DEDUP
048200     MOVE ARBSB702-ID-EVENTO(IC-COT)  TO DED-ID-EVENTO(QT-DEDUP)
048300     MOVE ARBSB702-NM-EVENTO(IC-COT)  TO DED-NM-EVENTO(QT-DEDUP)
048400     MOVE ARBSB702-NM-MERCADO(IC-COT) TO DED-NM-MERCADO(QT-DEDUP)
048500     MOVE WK-NM-MERCADO-MAIUSC     TO DED-NM-MERCADO-MAIUSC
048600                                                    (QT-DEDUP)
048700     MOVE ARBSB702-CD-ESPORTE(IC-COT) TO DED-CD-ESPORTE(QT-DEDUP)
048800     MOVE ARBSB702-CD-LIGA(IC-COT)    TO DED-CD-LIGA(QT-DEDUP)
048900     MOVE ARBSB702-ID-CORREDOR(IC-COT)
049000                                  TO DED-ID-CORREDOR(QT-DEDUP)
049100     MOVE ARBSB702-NM-CORREDOR(IC-COT)
049200                                  TO DED-NM-CORREDOR(QT-DEDUP)
049300     MOVE ARBSB702-ID-PROVEDOR(IC-COT)
049400                                  TO DED-ID-PROVEDOR(QT-DEDUP)
049500     MOVE ARBSB702-NM-PROVEDOR(IC-COT)
049600                                  TO DED-NM-PROVEDOR(QT-DEDUP)
049700     MOVE ARBSB702-VL-ODDS(IC-COT)    TO DED-VL-ODDS(QT-DEDUP)
049800     MOVE WK-VL-PROB-IMPL         TO DED-VL-PROB-IMPL(QT-DEDUP)
049900     .
050000 210300-SAI.
050100     EXIT.
050200
050300*----------------------------------------------------------------*
050400 210400-SUBSTITUIR-DEDUP SECTION.
050500*----------------------------------------------------------------*
050600     MOVE ARBSB702-VL-ODDS(IC-COT)    TO DED-VL-ODDS(IX-ACHADO)
050700     MOVE WK-VL-PROB-IMPL         TO DED-VL-PROB-IMPL(IX-ACHADO)
050800     .
050900 210400-SAI.
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300* Passo 4 do fluxo - agrupa as cotacoes deduplicadas por
051400* evento + mercado (mercado comparado em caixa alta)
051500*----------------------------------------------------------------*
051600 220000-AGRUPAR-COTACOES SECTION.
051700*----------------------------------------------------------------*
051800     PERFORM 220100-AGRUPAR-UMA
051900             VARYING IC-DED FROM 1 BY 1
052000             UNTIL IC-DED GREATER QT-DEDUP
052100     .
052200 220000-SAI.
052300     EXIT.
052400
052500*----------------------------------------------------------------*
052600 220100-AGRUPAR-UMA SECTION.
052700*----------------------------------------------------------------*
052800     MOVE 'N'                     TO IN-ACHOU
052900     PERFORM 220200-BUSCAR-CHAVE-GRUPO
053000             VARYING IC-GRU FROM 1 BY 1
053100             UNTIL IC-GRU GREATER QT-GRUPO
053200             OR ACHOU
053300
053400     IF  NAO-ACHOU
053500         PERFORM 220300-INCLUIR-GRUPO
053600     ELSE
053700         PERFORM 220400-INCLUIR-CORREDOR-GRUPO
053800     END-IF
053900     .
054000 220100-SAI.
054100     EXIT.
054200
054300*----------------------------------------------------------------*
054400 220200-BUSCAR-CHAVE-GRUPO SECTION.
054500*----------------------------------------------------------------*
054600     IF  GRP-ID-EVENTO(IC-GRU) EQUAL DED-ID-EVENTO(IC-DED)
054700     AND GRP-NM-MERCADO-MAIUSC(IC-GRU) EQUAL
054800                                  DED-NM-MERCADO-MAIUSC(IC-DED)
054900         MOVE 'S'                 TO IN-ACHOU
055000         MOVE IC-GRU              TO IX-ACHADO
055100     END-IF
055200     .
055300 220200-SAI.
055400     EXIT.
055500
055600*----------------------------------------------------------------*
055700 220300-INCLUIR-GRUPO SECTION.
055800*----------------------------------------------------------------*
055900     ADD 1                        TO QT-GRUPO
056000     MOVE DED-ID-EVENTO(IC-DED)   TO GRP-ID-EVENTO(QT-GRUPO)
056100     MOVE DED-NM-EVENTO(IC-DED)   TO GRP-NM-EVENTO(QT-GRUPO)
056200     MOVE DED-NM-MERCADO(IC-DED)  TO GRP-NM-MERCADO(QT-GRUPO)
056300     MOVE DED-NM-MERCADO-MAIUSC(IC-DED)
056400                                  TO GRP-NM-MERCADO-MAIUSC
056500                                                    (QT-GRUPO)
056600     MOVE DED-CD-ESPORTE(IC-DED)  TO GRP-CD-ESPORTE(QT-GRUPO)
056700     MOVE DED-CD-LIGA(IC-DED)     TO GRP-CD-LIGA(QT-GRUPO)
056800     MOVE 1                       TO GRP-QT-CORRED(QT-GRUPO)
056900     MOVE IC-DED                  TO GRP-IX-DEDUP(QT-GRUPO 1)
057000     .
057100 220300-SAI.
057200     EXIT.
057300
057400*----------------------------------------------------------------*
057500 220400-INCLUIR-CORREDOR-GRUPO SECTION.
057600*----------------------------------------------------------------*
057700     IF  GRP-QT-CORRED(IX-ACHADO) LESS WS-MAX-CORRED
057800         ADD 1                    TO GRP-QT-CORRED(IX-ACHADO)
057900         MOVE IC-DED              TO GRP-IX-DEDUP
058000                                  (IX-ACHADO
058100                                   GRP-QT-CORRED(IX-ACHADO))
058200     END-IF
058300     .
058400 220400-SAI.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800* Passo 5 do fluxo - avalia cada grupo: exige 2+ corredores e
058900* soma das probabilidades implicitas abaixo de 1 (arbitragem)
059000*----------------------------------------------------------------*
059100 230000-AVALIAR-GRUPOS SECTION.
059200*----------------------------------------------------------------*
059300     PERFORM 230100-AVALIAR-UM-GRUPO
059400             VARYING IC-GRU FROM 1 BY 1
059500             UNTIL IC-GRU GREATER QT-GRUPO
059600     .
059700 230000-SAI.
059800     EXIT.
059900
060000*----------------------------------------------------------------*
060100 230100-AVALIAR-UM-GRUPO SECTION.
060200*----------------------------------------------------------------*
060300     ADD 1                        TO ARBSB702-QT-GRUPOS-EXAM
060400
060500     IF  GRP-QT-CORRED(IC-GRU) LESS 2
060600         ADD 1                    TO ARBSB702-QT-GRUPOS-1-CORR
060700         GO TO 230100-SAI
060800     END-IF
060900
061000     PERFORM 230200-MONTAR-AREA-ATU
061100
061200     IF  ATU-SOMA-PROB NOT LESS 1.000000                          VRS0016 
061300         ADD 1                    TO ARBSB702-QT-GRUPOS-SEM-ARB
061400         GO TO 230100-SAI
061500     END-IF
061600
061700     COMPUTE WK-VL-PAGAMENTO-MULT ROUNDED =
061800             1 / ATU-SOMA-PROB
061900     COMPUTE ATU-VL-FRACAO-LUCRO ROUNDED =                        VRS0015 
062000             WK-VL-PAGAMENTO-MULT - 1
062100
062200     IF  ATU-VL-FRACAO-LUCRO LESS ARBSB702-VL-EDGE-MIN            VRS0015 
062300         ADD 1                    TO ARBSB702-QT-GRUPOS-ABXO-EDGE
062400         GO TO 230100-SAI
062500     END-IF
062600
062700     PERFORM 240000-CALCULAR-APOSTAS
062800     PERFORM 250000-CALCULAR-METRICAS-RISCO
062900     PERFORM 260000-SIMULAR-MONTE-CARLO
063000     PERFORM 230300-EMITIR-OPORTUNIDADE
063100     .
063200 230100-SAI.
063300     EXIT.
063400
063500*----------------------------------------------------------------*
063600* Copia os corredores do grupo corrente para a area de trabalho
063700* e acumula a soma das probabilidades implicitas
063800*----------------------------------------------------------------*
063900 230200-MONTAR-AREA-ATU SECTION.
064000*----------------------------------------------------------------*
064100     MOVE GRP-QT-CORRED(IC-GRU)   TO ATU-QT-CORRED
064200     MOVE ZEROS                   TO ATU-SOMA-PROB
064300
064400     PERFORM 230210-MONTAR-UM-CORREDOR
064500             VARYING IC-COR FROM 1 BY 1
064600             UNTIL IC-COR GREATER ATU-QT-CORRED
064700     .
064800 230200-SAI.
064900     EXIT.
065000
065100*----------------------------------------------------------------*
065200 230210-MONTAR-UM-CORREDOR SECTION.
065300*----------------------------------------------------------------*
065400     MOVE GRP-IX-DEDUP(IC-GRU IC-COR)  TO ATU-IX-DEDUP(IC-COR)
065500     ADD DED-VL-PROB-IMPL(ATU-IX-DEDUP(IC-COR))
065600                                  TO ATU-SOMA-PROB
065700     .
065800 230210-SAI.
065900     EXIT.
066000
066100*----------------------------------------------------------------*
066200 230300-EMITIR-OPORTUNIDADE SECTION.
066300*----------------------------------------------------------------*
066400     IF  ARBSB702-QT-OPORT GREATER OR EQUAL WS-MAX-GRUPOS
066500         GO TO 230300-SAI
066600     END-IF
066700
066800     ADD 1                        TO ARBSB702-QT-OPORT
066900     MOVE ARBSB702-QT-OPORT       TO IX-OPO-ATU
067000
067100     MOVE GRP-ID-EVENTO(IC-GRU)   TO
067200                          ARBSB702-ID-EVENTO-OP(IX-OPO-ATU)
067300     MOVE GRP-NM-EVENTO(IC-GRU)   TO
067400                          ARBSB702-NM-EVENTO-OP(IX-OPO-ATU)
067500     MOVE GRP-NM-MERCADO(IC-GRU)  TO
067600                          ARBSB702-NM-MERCADO-OP(IX-OPO-ATU)
067700     MOVE GRP-CD-ESPORTE(IC-GRU)  TO
067800                          ARBSB702-CD-ESPORTE-OP(IX-OPO-ATU)
067900     MOVE GRP-CD-LIGA(IC-GRU)     TO
068000                          ARBSB702-CD-LIGA-OP(IX-OPO-ATU)
068100     MOVE ATU-SOMA-PROB           TO
068200                          ARBSB702-VL-SOMA-PROB(IX-OPO-ATU)
068250     MOVE ATU-VL-FRACAO-LUCRO     TO                              VRS0015 
068280                          ARBSB702-VL-FRACAO-LUCRO(IX-OPO-ATU)
068500     MOVE ARBSB702-VL-BANCA       TO
068600                          ARBSB702-VL-BANCA-OP(IX-OPO-ATU)
068700     MOVE ATU-VL-ESPERADO         TO
068800                          ARBSB702-VL-VALOR-ESP(IX-OPO-ATU)
068900     MOVE ATU-VL-DESVIO           TO
069000                          ARBSB702-VL-DESVIO-PAD(IX-OPO-ATU)
069100     MOVE ATU-VL-PROB-VITORIA     TO
069200                          ARBSB702-VL-PROB-VITORIA(IX-OPO-ATU)
069250     MOVE ATU-VL-KELLY            TO
069280                          ARBSB702-VL-KELLY(IX-OPO-ATU)           VRS0015 
069300     MOVE ATU-VL-VAR              TO
069400                          ARBSB702-VL-VAR(IX-OPO-ATU)
069500     MOVE ATU-IN-TEM-SHARPE       TO
069600                          ARBSB702-IN-TEM-SHARPE(IX-OPO-ATU)
069700     MOVE ATU-VL-SHARPE           TO
069800                          ARBSB702-VL-SHARPE(IX-OPO-ATU)
069900     MOVE ARBSB702-QT-SIMULACOES-PRM TO
070000                          ARBSB702-QT-SIMULACOES(IX-OPO-ATU)
070100     MOVE ATU-VL-SIM-MEDIA        TO
070200                          ARBSB702-VL-SIM-MEDIA(IX-OPO-ATU)
070300     MOVE ATU-VL-SIM-DESVIO       TO
070400                          ARBSB702-VL-SIM-DESVIO(IX-OPO-ATU)
070500     MOVE ATU-VL-SIM-P-POS        TO
070600                          ARBSB702-VL-SIM-P-POS(IX-OPO-ATU)
070700     MOVE ATU-VL-SIM-PCTL5        TO
070800                          ARBSB702-VL-SIM-PCTL5(IX-OPO-ATU)
070900     MOVE ATU-VL-SIM-PCTL95       TO
071000                          ARBSB702-VL-SIM-PCTL95(IX-OPO-ATU)
071100     MOVE ATU-QT-CORRED           TO
071200                          ARBSB702-QT-CORREDORES-OP(IX-OPO-ATU)
071300
071400     PERFORM 230310-EMITIR-UMA-APOSTA
071500             VARYING IC-COR FROM 1 BY 1
071600             UNTIL IC-COR GREATER ATU-QT-CORRED
071700
071800     ADD ARBSB702-VL-BANCA        TO ARBSB702-VL-TOTAL-APOSTADO
071900     ADD ATU-VL-ESPERADO          TO ARBSB702-VL-TOTAL-VALOR-ESP
072000     .
072100 230300-SAI.
072200     EXIT.
072300
072400*----------------------------------------------------------------*
072500 230310-EMITIR-UMA-APOSTA SECTION.
072600*----------------------------------------------------------------*
072700     MOVE DED-NM-CORREDOR(ATU-IX-DEDUP(IC-COR)) TO
072800                   ARBSB702-NM-CORREDOR-AP(IX-OPO-ATU IC-COR)
072900     MOVE DED-ID-PROVEDOR(ATU-IX-DEDUP(IC-COR)) TO
073000                   ARBSB702-ID-PROVEDOR-AP(IX-OPO-ATU IC-COR)
073100     MOVE DED-NM-PROVEDOR(ATU-IX-DEDUP(IC-COR)) TO
073200                   ARBSB702-NM-PROVEDOR-AP(IX-OPO-ATU IC-COR)
073300     MOVE DED-VL-ODDS(ATU-IX-DEDUP(IC-COR)) TO
073400                   ARBSB702-VL-ODDS-AP(IX-OPO-ATU IC-COR)
073500     MOVE ATU-VL-STAKE-FRACAO(IC-COR) TO
073600                   ARBSB702-VL-FRACAO-AP(IX-OPO-ATU IC-COR)
073700     MOVE ATU-VL-STAKE-VALOR(IC-COR) TO
073800                   ARBSB702-VL-VALOR-AP(IX-OPO-ATU IC-COR)
073900     MOVE ATU-VL-PAGAMENTO(IC-COR) TO
074000                   ARBSB702-VL-PAGAMENTO-AP(IX-OPO-ATU IC-COR)
074100     .
074200 230310-SAI.
074300     EXIT.
074400
074500*----------------------------------------------------------------*
074600* Alocador de apostas - divide a banca proporcionalmente a
074700* probabilidade implicita de cada corredor (paga o mesmo valor
074800* qualquer que seja o vencedor)
074900*----------------------------------------------------------------*
075000 240000-CALCULAR-APOSTAS SECTION.
075100*----------------------------------------------------------------*
075200     PERFORM 240100-CALCULAR-UMA-APOSTA
075300             VARYING IC-COR FROM 1 BY 1
075400             UNTIL IC-COR GREATER ATU-QT-CORRED
075500     .
075600 240000-SAI.
075700     EXIT.
075800
075900*----------------------------------------------------------------*
076000 240100-CALCULAR-UMA-APOSTA SECTION.
076100*----------------------------------------------------------------*
076200     COMPUTE ATU-VL-STAKE-FRACAO(IC-COR) ROUNDED =
076300             DED-VL-PROB-IMPL(ATU-IX-DEDUP(IC-COR))
076400             / ATU-SOMA-PROB
076500
076600     COMPUTE ATU-VL-STAKE-VALOR(IC-COR) ROUNDED =
076700             ATU-VL-STAKE-FRACAO(IC-COR) * ARBSB702-VL-BANCA
076800
076900     COMPUTE ATU-VL-PAGAMENTO(IC-COR) ROUNDED =
077000             ATU-VL-STAKE-VALOR(IC-COR) *
077100             DED-VL-ODDS(ATU-IX-DEDUP(IC-COR))
077200
077300     COMPUTE ATU-VL-LUCRO(IC-COR) ROUNDED =
077400             ATU-VL-PAGAMENTO(IC-COR) - ARBSB702-VL-BANCA
077500     .
077600 240100-SAI.
077700     EXIT.
077800
077900*----------------------------------------------------------------*
078000* Calculadora de metricas de risco - valor esperado, desvio
078100* padrao, probabilidade de vitoria, Kelly, VaR e Sharpe
078200*----------------------------------------------------------------*
078300 250000-CALCULAR-METRICAS-RISCO SECTION.
078400*----------------------------------------------------------------*
078500     PERFORM 250100-NORMALIZAR-PROBABILIDADES
078600     PERFORM 250200-CALC-VALOR-ESPERADO
078700     PERFORM 250300-CALC-DESVIO-PADRAO
078800     PERFORM 250400-CALC-PROB-VITORIA
078900     PERFORM 250500-CALC-KELLY-OPORTUNIDADE
079000     PERFORM 250600-CALC-VALUE-AT-RISK
079100     PERFORM 250700-CALC-SHARPE
079200     .
079300 250000-SAI.
079400     EXIT.
079500
079600*----------------------------------------------------------------*
079700 250100-NORMALIZAR-PROBABILIDADES SECTION.
079800*----------------------------------------------------------------*
079900     PERFORM 250110-NORMALIZAR-UMA
080000             VARYING IC-COR FROM 1 BY 1
080100             UNTIL IC-COR GREATER ATU-QT-CORRED
080200     .
080300 250100-SAI.
080400     EXIT.
080500
080600*----------------------------------------------------------------*
080700 250110-NORMALIZAR-UMA SECTION.
080800*----------------------------------------------------------------*
080900     COMPUTE ATU-VL-P-NORM(IC-COR) ROUNDED =
081000             DED-VL-PROB-IMPL(ATU-IX-DEDUP(IC-COR))
081100             / ATU-SOMA-PROB
081200     .
081300 250110-SAI.
081400     EXIT.
081500
081600*----------------------------------------------------------------*
081700 250200-CALC-VALOR-ESPERADO SECTION.
081800*----------------------------------------------------------------*
081900     MOVE ZEROS                   TO ATU-VL-ESPERADO
082000
082100     PERFORM 250210-ACUMULAR-ESPERADO
082200             VARYING IC-COR FROM 1 BY 1
082300             UNTIL IC-COR GREATER ATU-QT-CORRED
082400     .
082500 250200-SAI.
082600     EXIT.
082700
082800*----------------------------------------------------------------*
082900 250210-ACUMULAR-ESPERADO SECTION.
083000*----------------------------------------------------------------*
083100     COMPUTE ATU-VL-ESPERADO ROUNDED =
083200             ATU-VL-ESPERADO +
083300             (ATU-VL-P-NORM(IC-COR) * ATU-VL-LUCRO(IC-COR))
083400     .
083500 250210-SAI.
083600     EXIT.
083700
083800*----------------------------------------------------------------*
083900 250300-CALC-DESVIO-PADRAO SECTION.
084000*----------------------------------------------------------------*
084100     MOVE ZEROS                   TO ATU-VL-VARIANCIA
084200
084300     PERFORM 250310-ACUMULAR-VARIANCIA
084400             VARYING IC-COR FROM 1 BY 1
084500             UNTIL IC-COR GREATER ATU-QT-CORRED
084600
084700     IF  ATU-VL-VARIANCIA LESS ZEROS
084800         MOVE ZEROS               TO ATU-VL-VARIANCIA
084900     END-IF
085000
085100     MOVE ATU-VL-VARIANCIA        TO WK-VL-RAIZ-ENTRADA
085200     PERFORM 900100-CALC-RAIZ-QUADRADA
085300     MOVE WK-VL-RAIZ-X            TO ATU-VL-DESVIO
085400     .
085500 250300-SAI.
085600     EXIT.
085700
085800*----------------------------------------------------------------*
085900 250310-ACUMULAR-VARIANCIA SECTION.
086000*----------------------------------------------------------------*
086100     COMPUTE ATU-VL-VARIANCIA ROUNDED =
086200             ATU-VL-VARIANCIA +
086300             (ATU-VL-P-NORM(IC-COR) *
086400             ((ATU-VL-LUCRO(IC-COR) - ATU-VL-ESPERADO) *
086500              (ATU-VL-LUCRO(IC-COR) - ATU-VL-ESPERADO)))
086600     .
086700 250310-SAI.
086800     EXIT.
086900
087000*----------------------------------------------------------------*
087100 250400-CALC-PROB-VITORIA SECTION.
087200*----------------------------------------------------------------*
087300     MOVE ZEROS                   TO ATU-VL-PROB-VITORIA
087400
087500     PERFORM 250410-ACUMULAR-PROB-VITORIA
087600             VARYING IC-COR FROM 1 BY 1
087700             UNTIL IC-COR GREATER ATU-QT-CORRED
087800
087900     IF  ATU-VL-PROB-VITORIA GREATER 1.000000                     VRS0016 
088000         MOVE 1.000000            TO ATU-VL-PROB-VITORIA          VRS0016 
088100     END-IF
088200     .
088300 250400-SAI.
088400     EXIT.
088500
088600*----------------------------------------------------------------*
088700 250410-ACUMULAR-PROB-VITORIA SECTION.
088800*----------------------------------------------------------------*
088900     IF  ATU-VL-LUCRO(IC-COR) GREATER ZEROS
089000         ADD ATU-VL-P-NORM(IC-COR) TO ATU-VL-PROB-VITORIA
089100     END-IF
089200     .
089300 250410-SAI.
089400     EXIT.
089500
089600*----------------------------------------------------------------*
089700* Fracao de Kelly da oportunidade = maior fracao entre os
089800* corredores (zero quando nenhuma e finita/positiva)
089900*----------------------------------------------------------------*
090000 250500-CALC-KELLY-OPORTUNIDADE SECTION.
090100*----------------------------------------------------------------*
090200     MOVE ZEROS                   TO ATU-VL-KELLY
090300
090400     PERFORM 250510-CALC-KELLY-UM-CORREDOR
090500             VARYING IC-COR FROM 1 BY 1
090600             UNTIL IC-COR GREATER ATU-QT-CORRED
090700     .
090800 250500-SAI.
090900     EXIT.
091000
091100*----------------------------------------------------------------*
091200 250510-CALC-KELLY-UM-CORREDOR SECTION.
091300*----------------------------------------------------------------*
091400     COMPUTE WK-VL-B-KELLY ROUNDED =
091500             DED-VL-ODDS(ATU-IX-DEDUP(IC-COR)) - 1
091600
091700     IF  WK-VL-B-KELLY EQUAL ZEROS
091800         GO TO 250510-SAI
091900     END-IF
092000
092100     COMPUTE WK-VL-Q-KELLY ROUNDED = 1 - ATU-VL-P-NORM(IC-COR)
092200
092300     COMPUTE WK-VL-KELLY-CAND ROUNDED =
092400             ((ATU-VL-P-NORM(IC-COR) * WK-VL-B-KELLY) -
092500              WK-VL-Q-KELLY) / WK-VL-B-KELLY
092600
092700     IF  WK-VL-KELLY-CAND LESS ZEROS
092800         MOVE ZEROS               TO WK-VL-KELLY-CAND
092900     END-IF
093000     IF  WK-VL-KELLY-CAND GREATER 1.000000                        VRS0016 
093100         MOVE 1.000000            TO WK-VL-KELLY-CAND             VRS0016 
093200     END-IF
093300
093400     IF  WK-VL-KELLY-CAND GREATER ATU-VL-KELLY
093500         MOVE WK-VL-KELLY-CAND    TO ATU-VL-KELLY
093600     END-IF
093700     .
093800 250510-SAI.
093900     EXIT.
094000
094100*----------------------------------------------------------------*
094200* VaR 5% - ordena os lucros por corredor e devolve o lucro no
094300* indice MAX(1, FLOOR(qtde * 0,05))
094400*----------------------------------------------------------------*
094500 250600-CALC-VALUE-AT-RISK SECTION.
094600*----------------------------------------------------------------*
094700     PERFORM 250610-COPIAR-LUCRO-ORD
094800             VARYING IC-COR FROM 1 BY 1
094900             UNTIL IC-COR GREATER ATU-QT-CORRED
095000
095100     PERFORM 250620-ORDENAR-LUCRO-ORD
095200
095300     COMPUTE WK-IX-PERCENTIL =                                    VRS0017 
095400             (ATU-QT-CORRED * 5) / 100
095600     IF  WK-IX-PERCENTIL LESS 1
095700         MOVE 1                   TO WK-IX-PERCENTIL
095800     END-IF
095900     IF  WK-IX-PERCENTIL GREATER ATU-QT-CORRED
096000         MOVE ATU-QT-CORRED       TO WK-IX-PERCENTIL
096100     END-IF
096200
096300     MOVE ATU-LS-LUCRO-ORD(WK-IX-PERCENTIL) TO ATU-VL-VAR
096400     .
096500 250600-SAI.
096600     EXIT.
096700
096800*----------------------------------------------------------------*
096900 250610-COPIAR-LUCRO-ORD SECTION.
097000*----------------------------------------------------------------*
097100     MOVE ATU-VL-LUCRO(IC-COR)    TO ATU-LS-LUCRO-ORD(IC-COR)
097200     .
097300 250610-SAI.
097400     EXIT.
097500
097600*----------------------------------------------------------------*
097700* Ordenacao por troca simples (bolha) - o mesmo habito da casa,
097800* que tambem nao usa o verbo SORT em nenhum dos modulos de risco
097900*----------------------------------------------------------------*
098000 250620-ORDENAR-LUCRO-ORD SECTION.
098100*----------------------------------------------------------------*
098200     PERFORM 250630-PASSADA-LUCRO-ORD
098300             VARYING IC-COR FROM 1 BY 1
098400             UNTIL IC-COR GREATER ATU-QT-CORRED
098500     .
098600 250620-SAI.
098700     EXIT.
098800
098900*----------------------------------------------------------------*
099000 250630-PASSADA-LUCRO-ORD SECTION.
099100*----------------------------------------------------------------*
099200     PERFORM 250640-COMPARAR-TROCAR-LUCRO
099300             VARYING IC-COR2 FROM 1 BY 1
099400             UNTIL IC-COR2 GREATER OR EQUAL ATU-QT-CORRED
099500     .
099600 250630-SAI.
099700     EXIT.
099800
099900*----------------------------------------------------------------*
100000 250640-COMPARAR-TROCAR-LUCRO SECTION.
100100*----------------------------------------------------------------*
100200     IF  ATU-LS-LUCRO-ORD(IC-COR2) GREATER
100300         ATU-LS-LUCRO-ORD(IC-COR2 + 1)
100400         MOVE ATU-LS-LUCRO-ORD(IC-COR2) TO SIM-VL-LUCRO-ATUAL
100500         MOVE ATU-LS-LUCRO-ORD(IC-COR2 + 1)
100600                                  TO ATU-LS-LUCRO-ORD(IC-COR2)
100700         MOVE SIM-VL-LUCRO-ATUAL  TO ATU-LS-LUCRO-ORD(IC-COR2 + 1)
100800     END-IF
100900     .
101000 250640-SAI.
101100     EXIT.
101200
101300*----------------------------------------------------------------*
101400* Sharpe = (EV/banca - taxa livre de risco diaria) / (desvio /
101500* banca); ausente quando o desvio padrao e zero
101600*----------------------------------------------------------------*
101700 250700-CALC-SHARPE SECTION.
101800*----------------------------------------------------------------*
101900     IF  ATU-VL-DESVIO EQUAL ZEROS
102000         MOVE 'N'                 TO ATU-IN-TEM-SHARPE
102100         MOVE ZEROS               TO ATU-VL-SHARPE
102200         GO TO 250700-SAI
102300     END-IF
102400
102500     MOVE 'S'                     TO ATU-IN-TEM-SHARPE
102600
102700     COMPUTE WK-VL-EXCESSO-RETORNO ROUNDED =
102800             (ATU-VL-ESPERADO / ARBSB702-VL-BANCA) -
102900             WS-TAXA-LIVRE-RISCO
103000
103100     COMPUTE WK-VL-VOLATILIDADE ROUNDED =
103200             ATU-VL-DESVIO / ARBSB702-VL-BANCA
103300
103400     COMPUTE ATU-VL-SHARPE ROUNDED =
103500             WK-VL-EXCESSO-RETORNO / WK-VL-VOLATILIDADE
103600     .
103700 250700-SAI.
103800     EXIT.
103900
104000*----------------------------------------------------------------*
104100* Simulador de Monte Carlo - sorteia N rodadas independentes
104200* com o gerador congruente linear, seleciona o corredor
104300* vencedor pela probabilidade acumulada e acumula estatisticas
104400*----------------------------------------------------------------*
104500 260000-SIMULAR-MONTE-CARLO SECTION.
104600*----------------------------------------------------------------*
104700     MOVE ARBSB702-QT-SIMULACOES-PRM TO QT-SIM-EXEC
104800
104900     PERFORM 260100-RODAR-UM-TESTE
105000             VARYING IC-SIM FROM 1 BY 1
105100             UNTIL IC-SIM GREATER QT-SIM-EXEC
105200
105300     PERFORM 260500-CALC-ESTATISTICAS-SIMUL
105400     .
105500 260000-SAI.
105600     EXIT.
105700
105800*----------------------------------------------------------------*
105900 260100-RODAR-UM-TESTE SECTION.
106000*----------------------------------------------------------------*
106100     PERFORM 260200-GERAR-ALEATORIO
106200     PERFORM 260300-SELECIONAR-VENCEDOR
106300     MOVE ATU-VL-LUCRO(IC-COR)    TO TAB-SIM-RESULT(IC-SIM)
106400     .
106500 260100-SAI.
106600     EXIT.
106700
106800*----------------------------------------------------------------*
106900* Gerador congruente linear - sementeX+1 = (sementeX * A) MOD M
107000* produz um uniforme em [0,1) com 6 casas decimais
107100*----------------------------------------------------------------*
107200 260200-GERAR-ALEATORIO SECTION.
107300*----------------------------------------------------------------*
107400     COMPUTE WS-LCG-PRODUTO =
107500             WS-SEMENTE-ATUAL * WS-LCG-A
107600
107700     DIVIDE WS-LCG-PRODUTO BY WS-LCG-M
107800            GIVING WS-LCG-QUOC REMAINDER WS-LCG-RESTO
107900
108000     MOVE WS-LCG-RESTO            TO WS-SEMENTE-ATUAL
108100
108200     COMPUTE WS-UNIFORME ROUNDED =
108300             WS-LCG-RESTO / WS-LCG-M
108400     .
108500 260200-SAI.
108600     EXIT.
108700
108800*----------------------------------------------------------------*
108900* Percorre os corredores acumulando a probabilidade normalizada
109000* ate a soma alcancar o sorteio; o ultimo corredor vence se o
109100* sorteio superar todas as somas acumuladas
109200*----------------------------------------------------------------*
109300 260300-SELECIONAR-VENCEDOR SECTION.
109400*----------------------------------------------------------------*
109500     MOVE ZEROS                   TO ATU-VL-SIM-ACUMULADO
109600     MOVE 'N'                     TO IN-VENCEDOR-DEFINIDO
109700     MOVE 1                       TO IC-COR
109800
109900     PERFORM 260310-TESTAR-UM-CORREDOR
110000             VARYING IC-COR2 FROM 1 BY 1
110100             UNTIL IC-COR2 GREATER ATU-QT-CORRED
110200             OR VENCEDOR-DEFINIDO
110300     .
110400 260300-SAI.
110500     EXIT.
110600
110700*----------------------------------------------------------------*
110800 260310-TESTAR-UM-CORREDOR SECTION.
110900*----------------------------------------------------------------*
111000     ADD ATU-VL-P-NORM(IC-COR2)   TO ATU-VL-SIM-ACUMULADO
111100
111200     IF  WS-UNIFORME NOT GREATER ATU-VL-SIM-ACUMULADO
111300         MOVE IC-COR2             TO IC-COR
111400         MOVE 'S'                 TO IN-VENCEDOR-DEFINIDO
111500     ELSE
111600         MOVE IC-COR2             TO IC-COR
111700     END-IF
111800     .
111900 260310-SAI.
112000     EXIT.
112100
112200*----------------------------------------------------------------*
112300* Media, desvio padrao, fracao de lucro positivo e percentis
112400* 5/95 sobre os N resultados simulados
112500*----------------------------------------------------------------*
112600 260500-CALC-ESTATISTICAS-SIMUL SECTION.
112700*----------------------------------------------------------------*
112800     MOVE ZEROS                   TO ATU-VL-SIM-ACUMULADO
112900                                     WK-QT-POSITIVOS
113000
113100     PERFORM 260510-ACUMULAR-SOMA-SIMUL
113200             VARYING IC-SIM FROM 1 BY 1
113300             UNTIL IC-SIM GREATER QT-SIM-EXEC
113400
113500     COMPUTE ATU-VL-SIM-MEDIA ROUNDED =
113600             ATU-VL-SIM-ACUMULADO / QT-SIM-EXEC
113700
113800     MOVE ZEROS                   TO ATU-VL-SIM-VARIANCIA
113900     PERFORM 260520-ACUMULAR-VARIANCIA-SIMUL
114000             VARYING IC-SIM FROM 1 BY 1
114100             UNTIL IC-SIM GREATER QT-SIM-EXEC
114200
114300     IF  ATU-VL-SIM-VARIANCIA LESS ZEROS
114400         MOVE ZEROS               TO ATU-VL-SIM-VARIANCIA
114500     END-IF
114600
114700     MOVE ATU-VL-SIM-VARIANCIA    TO WK-VL-RAIZ-ENTRADA
114800     PERFORM 900100-CALC-RAIZ-QUADRADA
114900     MOVE WK-VL-RAIZ-X            TO ATU-VL-SIM-DESVIO
115000
115100     COMPUTE ATU-VL-SIM-P-POS ROUNDED =
115200             WK-QT-POSITIVOS / QT-SIM-EXEC
115300
115400     PERFORM 260600-ORDENAR-RESULT-SIMUL
115500
115600     COMPUTE IX-PCTL5 = (QT-SIM-EXEC * 5) / 100                   VRS0015 
115900     IF  IX-PCTL5 LESS 1
116000         MOVE 1                   TO IX-PCTL5
116100     END-IF
116150
116200     COMPUTE IX-PCTL95 = ((QT-SIM-EXEC * 95) / 100) + 1           VRS0015 
116300     IF  IX-PCTL95 LESS 1
116400         MOVE 1                   TO IX-PCTL95
116500     END-IF
116600     IF  IX-PCTL95 GREATER QT-SIM-EXEC
116700         MOVE QT-SIM-EXEC         TO IX-PCTL95
116800     END-IF
116900
117000     MOVE TAB-SIM-RESULT(IX-PCTL5)  TO ATU-VL-SIM-PCTL5
117100     MOVE TAB-SIM-RESULT(IX-PCTL95) TO ATU-VL-SIM-PCTL95
117200     .
117300 260500-SAI.
117400     EXIT.
117500
117600*----------------------------------------------------------------*
117700 260510-ACUMULAR-SOMA-SIMUL SECTION.
117800*----------------------------------------------------------------*
117900     ADD TAB-SIM-RESULT(IC-SIM)   TO ATU-VL-SIM-ACUMULADO
118000     IF  TAB-SIM-RESULT(IC-SIM) GREATER ZEROS
118100         ADD 1                    TO WK-QT-POSITIVOS
118200     END-IF
118300     .
118400 260510-SAI.
118500     EXIT.
118600
118700*----------------------------------------------------------------*
118800 260520-ACUMULAR-VARIANCIA-SIMUL SECTION.
118900*----------------------------------------------------------------*
119000     COMPUTE ATU-VL-SIM-VARIANCIA ROUNDED =
119100             ATU-VL-SIM-VARIANCIA +
119200             ((TAB-SIM-RESULT(IC-SIM) - ATU-VL-SIM-MEDIA) *
119300              (TAB-SIM-RESULT(IC-SIM) - ATU-VL-SIM-MEDIA))
119400     .
119500 260520-SAI.
119600     EXIT.
119700
119800*----------------------------------------------------------------*
119900 260600-ORDENAR-RESULT-SIMUL SECTION.
120000*----------------------------------------------------------------*
120100     PERFORM 260610-PASSADA-RESULT-SIMUL
120200             VARYING IC-SIM FROM 1 BY 1
120300             UNTIL IC-SIM GREATER QT-SIM-EXEC
120400     .
120500 260600-SAI.
120600     EXIT.
120700
120800*----------------------------------------------------------------*
120900 260610-PASSADA-RESULT-SIMUL SECTION.
121000*----------------------------------------------------------------*
121100     PERFORM 260620-COMPARAR-TROCAR-SIMUL
121200             VARYING IC-OPO FROM 1 BY 1
121300             UNTIL IC-OPO GREATER OR EQUAL QT-SIM-EXEC
121400     .
121500 260610-SAI.
121600     EXIT.
121700
121800*----------------------------------------------------------------*
121900 260620-COMPARAR-TROCAR-SIMUL SECTION.
122000*----------------------------------------------------------------*
122100     IF  TAB-SIM-RESULT(IC-OPO) GREATER
122200         TAB-SIM-RESULT(IC-OPO + 1)
122300         MOVE TAB-SIM-RESULT(IC-OPO)  TO SIM-VL-LUCRO-ATUAL
122400         MOVE TAB-SIM-RESULT(IC-OPO + 1)
122500                                  TO TAB-SIM-RESULT(IC-OPO)
122600         MOVE SIM-VL-LUCRO-ATUAL  TO TAB-SIM-RESULT(IC-OPO + 1)
122700     END-IF
122800     .
122900 260620-SAI.
123000     EXIT.
123100
123200*----------------------------------------------------------------*
123300* Passo 8 do fluxo - ordena as oportunidades devolvidas pela
123400* fracao de lucro garantido, da maior para a menor
123500*----------------------------------------------------------------*
123600 270000-ORDENAR-OPORTUNIDADES SECTION.                            VRS0014 
123700*----------------------------------------------------------------*
123800     IF  ARBSB702-QT-OPORT LESS 2
123900         GO TO 270000-SAI
124000     END-IF
124100
124200     PERFORM 270100-PASSADA-OPORTUNIDADES
124300             VARYING IC-OPO FROM 1 BY 1
124400             UNTIL IC-OPO GREATER ARBSB702-QT-OPORT
124500     .
124600 270000-SAI.
124700     EXIT.
124800
124900*----------------------------------------------------------------*
125000 270100-PASSADA-OPORTUNIDADES SECTION.
125100*----------------------------------------------------------------*
125200     PERFORM 270200-COMPARAR-TROCAR-OPORT
125300             VARYING IC-OPO2 FROM 1 BY 1
125400             UNTIL IC-OPO2 GREATER OR EQUAL ARBSB702-QT-OPORT
125500     .
125600 270100-SAI.
125700     EXIT.
125800
125900*----------------------------------------------------------------*
126000 270200-COMPARAR-TROCAR-OPORT SECTION.
126100*----------------------------------------------------------------*
126200     IF  ARBSB702-VL-FRACAO-LUCRO(IC-OPO2) LESS
126300         ARBSB702-VL-FRACAO-LUCRO(IC-OPO2 + 1)
126400         MOVE ARBSB702-LS-OPORT(IC-OPO2) TO
126500                                  ARBSB702-LS-OPORT(IC-OPO)
126600         MOVE ARBSB702-LS-OPORT(IC-OPO2 + 1) TO
126700                                  ARBSB702-LS-OPORT(IC-OPO2)
126800         MOVE ARBSB702-LS-OPORT(IC-OPO) TO
126900                                  ARBSB702-LS-OPORT(IC-OPO2 + 1)
127000     END-IF
127100     .
127200 270200-SAI.
127300     EXIT.
127400
127500*----------------------------------------------------------------*
127600 300000-FINALIZAR SECTION.
127700*----------------------------------------------------------------*
128300 300000-SAI.
128400     EXIT.
128500
128600*----------------------------------------------------------------*
128700* Raiz quadrada por aproximacoes sucessivas de Newton - a casa
128800* nao tem o verbo FUNCTION disponivel no compilador desta
128900* rodada, entao o desvio padrao e extraido assim, por iteracao
129000*----------------------------------------------------------------*
129100 900100-CALC-RAIZ-QUADRADA SECTION.
129200*----------------------------------------------------------------*
129300     IF  WK-VL-RAIZ-ENTRADA NOT GREATER ZEROS
129400         MOVE ZEROS               TO WK-VL-RAIZ-X
129500         GO TO 900100-SAI
129600     END-IF
129700
129800     MOVE WK-VL-RAIZ-ENTRADA      TO WK-VL-RAIZ-X
129900     IF  WK-VL-RAIZ-X LESS 1
130000         MOVE 1                   TO WK-VL-RAIZ-X
130100     END-IF
130200
130300     PERFORM 900110-ITERAR-RAIZ
130400             VARYING WK-CT-RAIZ-ITER FROM 1 BY 1
130500             UNTIL WK-CT-RAIZ-ITER GREATER 20
130600     .
130700 900100-SAI.
130800     EXIT.
130900
131000*----------------------------------------------------------------*
131100 900110-ITERAR-RAIZ SECTION.
131200*----------------------------------------------------------------*
131300     COMPUTE WK-VL-RAIZ-X ROUNDED =
131400             (WK-VL-RAIZ-X + (WK-VL-RAIZ-ENTRADA / WK-VL-RAIZ-X))
131500             / 2
131600     .
131700 900110-SAI.
131800     EXIT.
131900
132000*----------------------------------------------------------------*
132100 999000-ERRO SECTION.
132200*----------------------------------------------------------------*
132300
132400 999001-ERRO.
132500*------------
132600     MOVE 0001                    TO ARBSB702-SEQL-ERRO
132700     MOVE 'QUANTIDADE DE COTACOES INVALIDA'
132800                                  TO ARBSB702-TX-ERRO
132900     PERFORM 000000-SAI
133000     .
133100 999002-ERRO.
133200*------------
133300     MOVE 0002                    TO ARBSB702-SEQL-ERRO
133400     MOVE 'EDGE MINIMO INVALIDO'  TO ARBSB702-TX-ERRO
133500     PERFORM 000000-SAI
133600     .
133700 999003-ERRO.
133800*------------
133900     MOVE 0003                    TO ARBSB702-SEQL-ERRO
134000     MOVE IC-COT                  TO GD-ERRO-NR-CAMPO
134100     STRING
134200         'ODDS INVALIDA NA COTACAO DE OCORRENCIA '
134300         GD-ERRO-NR-CAMPO
134400         DELIMITED BY SIZE       INTO ARBSB702-TX-ERRO
134500     END-STRING
134600     PERFORM 000000-SAI
134700     .
134800 999004-ERRO.
134900*------------
135000     MOVE 0004                    TO ARBSB702-SEQL-ERRO
135100     MOVE IC-COT                  TO GD-ERRO-NR-CAMPO
135200     STRING
135300         'EVENTO EM BRANCO NA COTACAO DE OCORRENCIA '
135400         GD-ERRO-NR-CAMPO
135500         DELIMITED BY SIZE       INTO ARBSB702-TX-ERRO
135600     END-STRING
135700     PERFORM 000000-SAI
135800     .
137000 999000-SAI.
137100     EXIT.
