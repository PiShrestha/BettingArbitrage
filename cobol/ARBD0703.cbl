000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBD0703.
000300* ANALISTA..: F5566778 - J.R. SILVEIRA
000400* AUTOR.....: F5566778 - J.R. SILVEIRA
000500* DATA......: 14.03.1987
000600* OBJETIVO..: Driver de banco de testes do motor ARBSB702 - monta
000700*             uma amostra fixa de cotacoes (uma rodada com
000800*             arbitragem conhecida e uma rodada de controle sem
000900*             arbitragem), chama o motor diretamente, sem passar
001000*             por arquivo, e mostra a resposta no terminal. Uso
001100*             exclusivo de homologacao, nao roda em producao.
001200* COMPILACAO: COBOL BATCH
001300*----------------------------------------------------------------*
001400*------------------> HISTORICO DE MANUTENCAO <-------------------*
001500* VRS0001 14.03.1987 - F5566778 - IMPLANTACAO DO PROGRAMA.
001600* VRS0002 30.04.1991 - F5566778 - INCLUSAO DE UMA SEGUNDA RODADA
001700*                       DE AMOSTRA SEM ARBITRAGEM, PARA TESTAR O
001800*                       DESCARTE POR SOMA DE PROBABILIDADE.
001900* VRS0003 23.02.1996 - F1122334 - REVISAO GERAL DOS NOMES DE
002000*                       CAMPO CONFORME PADRAO DA AREA.
002100* VRS0004 17.12.1998 - F5566778 - CHAMADO Y2K0231 - CAMPO DE
002200*                       SNAPSHOT DA AMOSTRA AJUSTADO PARA O
002300*                       FORMATO TEXTO DE 4 DIGITOS DE ANO.
002400* VRS0005 22.03.1999 - F5566778 - CHAMADO Y2K0231 - CONFIRMADO
002500*                       EM HOMOLOGACAO.
002600* VRS0006 09.08.2007 - F7744556 - CHAMADO RSK1187 - RETIRADA DA
002700*                       CHAMADA A FUNCTION RANDOM PARA GERAR AS
002800*                       COTACOES DE AMOSTRA - A CARGA FICOU
002900*                       IMPREVISIVEL DEMAIS PARA HOMOLOGACAO E
003000*                       PASSOU A SER FIXA, POR LINHA DE COMANDO
003100*                       DO ANALISTA DE RISCO.
003200* VRS0007 26.02.2014 - F7744556 - CHAMADO RSK2290 - AJUSTE DA
003300*                       EXIBICAO PARA MOSTRAR TAMBEM AS APOSTAS
003400*                       POR CORREDOR DE CADA OPORTUNIDADE.
003410* VRS0008 21.11.2016 - F7744556 - CHAMADO RSK2541 - BANCA, EDGE
003420*                       MINIMO E AS ODDS DA AMOSTRA ESTAVAM COM
003430*                       LITERAL NUMERICA DE VIRGULA, INVALIDA
003440*                       DESDE QUE O SPECIAL-NAMES DEIXOU DE TER
003450*                       DECIMAL-POINT IS COMMA - CONVERTIDAS
003460*                       PARA PONTO.
003500*----------------------------------------------------------------*
003510* VRS0009 28.11.2016 - F9988776 - CHAMADO RSK2558 - RETIRADO O
003520*                       SWITCH UPSI-0/DEPURACAO-LIGADA DO
003530*                       SPECIAL-NAMES, QUE ESTE PROGRAMA DECLARAVA
003540*                       SEM NUNCA TESTAR - NENHUM PROGRAMA DA AREA
003550*                       USA ESSE RECURSO.
003560*----------------------------------------------------------------*
003600
003700*----------------------------------------------------------------*
003800 IDENTIFICATION DIVISION.
003900*----------------------------------------------------------------*
004000 PROGRAM-ID. ARBD0703.
004100 AUTHOR. J.R. SILVEIRA.
004200 INSTALLATION. GERENCIA DE RISCO - MESA DE APOSTAS.
004300 DATE-WRITTEN. 14.03.1987.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO - GERENCIA DE RISCO - SOMENTE HOMOLOGACAO.
004600
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900*----------------------------------------------------------------*
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700*----------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900 01  CTE-PROG                     PIC X(10) VALUE 'ARBD0703'.
006000 01  CTE-VERS                     PIC X(06) VALUE 'VRS009'.
006100 77  CTE-ARBSB702                 PIC X(08) VALUE 'ARBSB702'.
006200
006300 01  GRP-ERRO.
006400     03  GDA-RETURN-CODE          PIC 9(09).
006500     03  FILLER                   PIC X(03).
006600
006700*----------------------------------------------------------------*
006800* Tabelas de rotulos da amostra de homologacao - VALUE/REDEFINES,
006900* no mesmo estilo do motor, pois sao poucos valores fixos
007000*----------------------------------------------------------------*
007100 01  TABELA-ESPORTE-TESTE.
007200     03  FILLER                   PIC X(10) VALUE 'FUT'.
007300     03  FILLER                   PIC X(10) VALUE 'TEN'.
007400
007500 01  FILLER REDEFINES TABELA-ESPORTE-TESTE.
007600     03  TAB-ESPORTE-TESTE        OCCURS 2 TIMES PIC X(10).
007700
007800 01  TABELA-LIGA-TESTE.
007900     03  FILLER                   PIC X(15) VALUE 'BRASILEIRAO'.
008000     03  FILLER                   PIC X(15) VALUE 'ATP-250'.
008100
008200 01  FILLER REDEFINES TABELA-LIGA-TESTE.
008300     03  TAB-LIGA-TESTE           OCCURS 2 TIMES PIC X(15).
008400
008500 01  TABELA-RESULTADO-TESTE.
008600     03  FILLER                   PIC X(20) VALUE
008700                                              'RODADA SEM ERRO'.
008800     03  FILLER                   PIC X(20) VALUE
008900                                              'ERRO DE CHAMADA'.
009000     03  FILLER                   PIC X(20) VALUE
009100                                              'ERRO NO MOTOR'.
009200
009300 01  FILLER REDEFINES TABELA-RESULTADO-TESTE.
009400     03  TAB-RESULTADO-TESTE      OCCURS 3 TIMES PIC X(20).
009500
009600 LOCAL-STORAGE SECTION.
009700 01  GRP-LS.
009800     03  IC-OPO                   PIC S9(04) COMP-5.
009900     03  IC-COR                   PIC S9(04) COMP-5.
010000     03  FILLER                   PIC X(04).
010100
010200*----------------------------------------------------------------*
010300* Book de interface com o motor ARBSB702 - carregado a mao aqui,
010400* sem passar por arquivo, para uso exclusivo do banco de testes
010500*----------------------------------------------------------------*
010600 01  ARBSB702-DADOS.
010700     COPY ARBKB702.
010800
010900*----------------------------------------------------------------*
011000 PROCEDURE DIVISION.
011100*----------------------------------------------------------------*
011200*----------------------------------------------------------------*
011300 000000-PRINCIPAL SECTION.
011400*----------------------------------------------------------------*
011500     DISPLAY CTE-PROG ' ' CTE-VERS ' - INICIO DO TESTE'
011600
011700     PERFORM 100000-MONTAR-AMOSTRA
011800
011900     CALL CTE-ARBSB702 USING ARBSB702-DADOS
012000
012100     IF  RETURN-CODE NOT EQUAL ZEROS
012200         MOVE RETURN-CODE         TO GDA-RETURN-CODE
012300         DISPLAY CTE-PROG ' ' TAB-RESULTADO-TESTE(2)
012400                 ' - RET-CODE: ' GDA-RETURN-CODE
012500         GO TO 000000-SAI
012600     END-IF
012700
012800     IF  ARBSB702-SEQL-ERRO NOT EQUAL ZEROS
012900         DISPLAY CTE-PROG ' ' TAB-RESULTADO-TESTE(3)
013000                 ' (' ARBSB702-SEQL-ERRO ') '
013100                 ARBSB702-TX-ERRO
013200         GO TO 000000-SAI
013300     END-IF
013400
013500     PERFORM 900000-EXIBIR-RESPOSTA
013600
013700     DISPLAY CTE-PROG ' ' TAB-RESULTADO-TESTE(1)
013800     .
013900 000000-SAI.
014000     STOP RUN.
014100
014200*----------------------------------------------------------------*
014300* Monta a requisicao de teste - duas rodadas de amostra, fixas,
014400* dentro de um unico snapshot: EVT000001 tem arbitragem conhecida
014500* entre tres casas (CASA/EMPATE/FORA), EVT000002 e um mercado de
014600* controle, onde a soma das probabilidades implicitas fica acima
014700* de 1 e nao deve gerar oportunidade
014800*----------------------------------------------------------------*
014900 100000-MONTAR-AMOSTRA SECTION.
015000*----------------------------------------------------------------*
015100     MOVE ZEROS                   TO ARBSB702-SEQL-ERRO
015200     MOVE SPACES                  TO ARBSB702-TX-ERRO
015300
015400     MOVE '2024-06-01-120000'     TO ARBSB702-TX-SNAPSHOT         
015500     MOVE 1000.00                 TO ARBSB702-VL-BANCA            VRS0008 
015600     MOVE 0.005000                TO ARBSB702-VL-EDGE-MIN         VRS0008 
015700     MOVE 2000                    TO ARBSB702-QT-SIMULACOES-PRM
015800     MOVE 123456789                TO ARBSB702-NR-SEMENTE
015900
016000     MOVE 5                       TO ARBSB702-QT-COTACOES
016100
016200     PERFORM 100101-MONTAR-COTACAO-1
016300     PERFORM 100102-MONTAR-COTACAO-2
016400     PERFORM 100103-MONTAR-COTACAO-3
016500     PERFORM 100104-MONTAR-COTACAO-4
016600     PERFORM 100105-MONTAR-COTACAO-5
016700     .
016800 100000-SAI.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200 100101-MONTAR-COTACAO-1 SECTION.
017300*----------------------------------------------------------------*
017400     MOVE 'EVT000001'             TO ARBSB702-ID-EVENTO(1)
017500     MOVE 'FLAMENGO X CORINTHIANS'
017600                                  TO ARBSB702-NM-EVENTO(1)
017700     MOVE 'RESULTADO'             TO ARBSB702-NM-MERCADO(1)
017800     MOVE TAB-ESPORTE-TESTE(1)    TO ARBSB702-CD-ESPORTE(1)
017900     MOVE TAB-LIGA-TESTE(1)       TO ARBSB702-CD-LIGA(1)
018000     MOVE 'COR-CASA'              TO ARBSB702-ID-CORREDOR(1)
018100     MOVE 'CASA'                  TO ARBSB702-NM-CORREDOR(1)
018200     MOVE 'PRV-BETA'              TO ARBSB702-ID-PROVEDOR(1)
018300     MOVE 'CASA BETA'             TO ARBSB702-NM-PROVEDOR(1)
018400     MOVE 2.100                   TO ARBSB702-VL-ODDS(1)          VRS0008 
018500     .
018600 100101-SAI.
018700     EXIT.
018800
018900*----------------------------------------------------------------*
019000 100102-MONTAR-COTACAO-2 SECTION.
019100*----------------------------------------------------------------*
019200     MOVE 'EVT000001'             TO ARBSB702-ID-EVENTO(2)
019300     MOVE 'FLAMENGO X CORINTHIANS'
019400                                  TO ARBSB702-NM-EVENTO(2)
019500     MOVE 'RESULTADO'             TO ARBSB702-NM-MERCADO(2)
019600     MOVE TAB-ESPORTE-TESTE(1)    TO ARBSB702-CD-ESPORTE(2)
019700     MOVE TAB-LIGA-TESTE(1)       TO ARBSB702-CD-LIGA(2)
019800     MOVE 'COR-EMPATE'            TO ARBSB702-ID-CORREDOR(2)
019900     MOVE 'EMPATE'                TO ARBSB702-NM-CORREDOR(2)
020000     MOVE 'PRV-GAMA'              TO ARBSB702-ID-PROVEDOR(2)
020100     MOVE 'CASA GAMA'             TO ARBSB702-NM-PROVEDOR(2)
020200     MOVE 3.600                   TO ARBSB702-VL-ODDS(2)          VRS0008 
020300     .
020400 100102-SAI.
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800 100103-MONTAR-COTACAO-3 SECTION.
020900*----------------------------------------------------------------*
021000     MOVE 'EVT000001'             TO ARBSB702-ID-EVENTO(3)
021100     MOVE 'FLAMENGO X CORINTHIANS'
021200                                  TO ARBSB702-NM-EVENTO(3)
021300     MOVE 'RESULTADO'             TO ARBSB702-NM-MERCADO(3)
021400     MOVE TAB-ESPORTE-TESTE(1)    TO ARBSB702-CD-ESPORTE(3)
021500     MOVE TAB-LIGA-TESTE(1)       TO ARBSB702-CD-LIGA(3)
021600     MOVE 'COR-FORA'              TO ARBSB702-ID-CORREDOR(3)
021700     MOVE 'FORA'                  TO ARBSB702-NM-CORREDOR(3)
021800     MOVE 'PRV-DELTA'             TO ARBSB702-ID-PROVEDOR(3)
021900     MOVE 'CASA DELTA'            TO ARBSB702-NM-PROVEDOR(3)
022000     MOVE 4.500                   TO ARBSB702-VL-ODDS(3)          VRS0008 
022100     .
022200 100103-SAI.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600 100104-MONTAR-COTACAO-4 SECTION.
022700*----------------------------------------------------------------*
022800     MOVE 'EVT000002'             TO ARBSB702-ID-EVENTO(4)
022900     MOVE 'NADAL X ALCARAZ'       TO ARBSB702-NM-EVENTO(4)
023000     MOVE 'VENCEDOR'              TO ARBSB702-NM-MERCADO(4)
023100     MOVE TAB-ESPORTE-TESTE(2)    TO ARBSB702-CD-ESPORTE(4)
023200     MOVE TAB-LIGA-TESTE(2)       TO ARBSB702-CD-LIGA(4)
023300     MOVE 'COR-NADAL'             TO ARBSB702-ID-CORREDOR(4)
023400     MOVE 'NADAL'                 TO ARBSB702-NM-CORREDOR(4)
023500     MOVE 'PRV-BETA'              TO ARBSB702-ID-PROVEDOR(4)
023600     MOVE 'CASA BETA'             TO ARBSB702-NM-PROVEDOR(4)
023700     MOVE 1.800                   TO ARBSB702-VL-ODDS(4)          VRS0008 
023800     .
023900 100104-SAI.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300 100105-MONTAR-COTACAO-5 SECTION.
024400*----------------------------------------------------------------*
024500     MOVE 'EVT000002'             TO ARBSB702-ID-EVENTO(5)
024600     MOVE 'NADAL X ALCARAZ'       TO ARBSB702-NM-EVENTO(5)
024700     MOVE 'VENCEDOR'              TO ARBSB702-NM-MERCADO(5)
024800     MOVE TAB-ESPORTE-TESTE(2)    TO ARBSB702-CD-ESPORTE(5)
024900     MOVE TAB-LIGA-TESTE(2)       TO ARBSB702-CD-LIGA(5)
025000     MOVE 'COR-ALCARAZ'           TO ARBSB702-ID-CORREDOR(5)
025100     MOVE 'ALCARAZ'               TO ARBSB702-NM-CORREDOR(5)
025200     MOVE 'PRV-GAMA'              TO ARBSB702-ID-PROVEDOR(5)
025300     MOVE 'CASA GAMA'             TO ARBSB702-NM-PROVEDOR(5)
025400     MOVE 1.900                   TO ARBSB702-VL-ODDS(5)          VRS0008 
025500     .
025600 100105-SAI.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 900000-EXIBIR-RESPOSTA SECTION.
026100*----------------------------------------------------------------*
026200     DISPLAY CTE-PROG ' OPORTUNIDADES ENCONTRADAS: '
026300             ARBSB702-QT-OPORT
026400     DISPLAY CTE-PROG ' COTACOES LIDAS/DEDUP: '
026500             ARBSB702-QT-COTACOES-LIDAS ' / '
026600             ARBSB702-QT-COTACOES-DEDUP
026700     DISPLAY CTE-PROG ' GRUPOS EXAMINADOS: '
026800             ARBSB702-QT-GRUPOS-EXAM
026900
027000     PERFORM 900100-EXIBIR-UMA-OPORTUNIDADE
027100             VARYING IC-OPO FROM 1 BY 1
027200             UNTIL IC-OPO GREATER ARBSB702-QT-OPORT
027300     .
027400 900000-SAI.
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800 900100-EXIBIR-UMA-OPORTUNIDADE SECTION.
027900*----------------------------------------------------------------*
028000     DISPLAY CTE-PROG ' OPORT ' IC-OPO ' - EVENTO '
028100             ARBSB702-ID-EVENTO-OP(IC-OPO) ' MERCADO '
028200             ARBSB702-NM-MERCADO-OP(IC-OPO)
028300     DISPLAY CTE-PROG '   SOMA-PROB '
028400             ARBSB702-VL-SOMA-PROB(IC-OPO)
028500             ' FRACAO-LUCRO ' ARBSB702-VL-FRACAO-LUCRO(IC-OPO)
028600     DISPLAY CTE-PROG '   KELLY ' ARBSB702-VL-KELLY(IC-OPO)
028700             ' VAR ' ARBSB702-VL-VAR(IC-OPO)
028800             ' SIM-MEDIA ' ARBSB702-VL-SIM-MEDIA(IC-OPO)
028900
029000     PERFORM 900110-EXIBIR-UMA-APOSTA
029100             VARYING IC-COR FROM 1 BY 1
029200             UNTIL IC-COR GREATER
029300                    ARBSB702-QT-CORREDORES-OP(IC-OPO)
029400     .
029500 900100-SAI.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900 900110-EXIBIR-UMA-APOSTA SECTION.                                VRS0007 
030000*----------------------------------------------------------------*
030100     DISPLAY CTE-PROG '     APOSTA '
030200             ARBSB702-NM-CORREDOR-AP(IC-OPO IC-COR) ' ODDS '
030300             ARBSB702-VL-ODDS-AP(IC-OPO IC-COR) ' VALOR '
030400             ARBSB702-VL-VALOR-AP(IC-OPO IC-COR)
030500     .
030600 900110-SAI.
030700     EXIT.
